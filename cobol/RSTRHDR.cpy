000100******************************************************************
000200* RSTRHDR - PHYSICIAN ROTA - SCHEDULE HEADER RECORD LAYOUT      *
000300* FILE SCHEDHDR - LINE SEQUENTIAL - ONE HEADER PER MONTH/RUN      *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 04/02/98                                              *
000600******************************************************************
000700* CHANGES:
000800* 04/02/98 MJO  -     ORIGINAL LAYOUT.
000900* 19/08/02 RPT  - .01 ADDED SOLVER-TIME-SECS AND OBJECTIVE-VALUE.
001000* 11/09/13 TWN  - .02 ADDED ASSIGNMENT-COUNT/VIOLATION-COUNT.
001100******************************************************************
001200 01  RSTR-SCHED-HDR-REC.
001300     05  RSTR-HDR-YEAR                PIC 9(04).
001400     05  RSTR-HDR-MONTH               PIC 9(02).
001500     05  RSTR-HDR-STATUS              PIC X(10).
001600         88  RSTR-HDR-IS-DRAFT        VALUE "DRAFT".
001700         88  RSTR-HDR-IS-PUBLISHED    VALUE "PUBLISHED".
001800         88  RSTR-HDR-IS-FINALIZED    VALUE "FINALIZED".
001900     05  RSTR-HDR-SOLVER-STATUS       PIC X(10).
002000         88  RSTR-HDR-IS-OPTIMAL      VALUE "OPTIMAL".
002100         88  RSTR-HDR-IS-FEASIBLE     VALUE "FEASIBLE".
002200         88  RSTR-HDR-IS-INFEASIBLE   VALUE "INFEASIBLE".
002300     05  RSTR-HDR-SOLVER-TIME         PIC 9(08)V99.
002400     05  RSTR-HDR-OBJECTIVE-VALUE     PIC S9(09).
002500     05  RSTR-HDR-ASSIGNMENT-COUNT    PIC 9(05).
002600     05  RSTR-HDR-VIOLATION-COUNT     PIC 9(05).
002700     05  FILLER                       PIC X(01).
