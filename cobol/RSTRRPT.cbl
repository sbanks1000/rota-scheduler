000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTRRPT.
000300 AUTHOR.  TERESA WONG.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  11/09/13.
000600 DATE-COMPILED.  11/09/13.
000700 SECURITY.  NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* RSTRRPT - PHYSICIAN ROTA - COVERAGE/WORKLOAD RUN REPORT        *
001100* READS THE SCHEDULE HEADER, THE ASSIGNMENT AND VIOLATION FILES  *
001200* WRITTEN BY RSTRGEN OR RSTRVAL, REPLAYS THE ASSIGNMENTS BACK    *
001300* INTO THE DOCTOR/SLOT TABLES, AND PRINTS THE ONE-PAGE RUN       *
001400* REPORT: BANNER, RESULT BLOCK, COVERAGE SUMMARY, WORKLOAD       *
001500* STATS AND A VIOLATION LISTING.  WHEN THE SOLVER CAME BACK      *
001600* INFEASIBLE, THE COVERAGE/WORKLOAD/VIOLATION BLOCKS ARE         *
001700* REPLACED WITH A FIXED HINT PARAGRAPH.  THIS PROGRAM NEVER      *
001800* UPDATES ANY FILE - IT IS A READ-ONLY LISTING STEP RUN AT THE   *
001900* END OF THE ROTA JOB CHAIN.                                     *
002100* AUTHOR.  TERESA WONG                                           *
002200* WRITTEN. 11/09/13                                              *
002300******************************************************************
002400* CHANGES:
002500* 11/09/13 TWN  -     ORIGINAL PROGRAM.  PAGE-HEADED LISTING SHAPE *
002600*                     MINUS PAGINATION, SINCE THE RUN REPORT IS A *
002700*                     SINGLE SUMMARY PAGE PER RUN (TICKET RS-0511). *
002900* 30/11/19 TWN  - .01 CORRECTED AVERAGE-SHIFTS ROUNDING TO HALF-UP
003000*                     AT ONE DECIMAL (TICKET RS-0688).
003100* 12/04/23 KAD  - .02 MIN/MAX WORKLOAD NOW EXCLUDES DOCTORS WITH
003200*                     ZERO SHIFTS, PER THE VALIDATOR RULES
003300*                     (TICKET RS-0940).
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS NEXT-PAGE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500         ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT DOCTORS-FILE
004900         ASSIGN TO UT-S-DOCTORS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS DOCFCODE.
005200
005300     SELECT SHIFTS-FILE
005400         ASSIGN TO UT-S-SHIFTS
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS SFTFCODE.
005700
005800     SELECT CONFIG-FILE
005900         ASSIGN TO UT-S-CONFIG
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS CFGFCODE.
006200
006300     SELECT ASSIGNS-FILE
006400         ASSIGN TO UT-S-ASSIGNS
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS ASGFCODE.
006700
006800     SELECT VIOLATS-FILE
006900         ASSIGN TO UT-S-VIOLATS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS VIOFCODE.
007200
007300     SELECT SCHEDHDR-FILE
007400         ASSIGN TO UT-S-SCHEDHDR
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS HDRFCODE.
007700
007800     SELECT RUNRPT-FILE
007900         ASSIGN TO UT-S-RUNRPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS RPTFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300 FD  DOCTORS-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS RSTR-DOCTOR-REC.
009700     COPY RSTRDOC.
009800
009900 FD  SHIFTS-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS RSTR-SHIFT-REC.
010300     COPY RSTRSFT.
010400
010500 FD  CONFIG-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS RSTR-CONFIG-REC.
010900     COPY RSTRCFG.
011000
011100 FD  ASSIGNS-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     DATA RECORD IS RSTR-ASSIGN-REC.
011500     COPY RSTRASG.
011600
011700 FD  VIOLATS-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     DATA RECORD IS RSTR-VIOLATION-REC.
012100     COPY RSTRVIO.
012200
012300 FD  SCHEDHDR-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     DATA RECORD IS RSTR-SCHED-HDR-REC.
012700     COPY RSTRHDR.
012800
012900 FD  RUNRPT-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 132 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS RPT-REC.
013500 01  RPT-REC  PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 01  FILE-STATUS-CODES.
014000     05  DOCFCODE                PIC X(02).
014100         88  DOCFCODE-EOF         VALUE "10".
014200     05  SFTFCODE                PIC X(02).
014300         88  SFTFCODE-EOF         VALUE "10".
014400     05  CFGFCODE                PIC X(02).
014500         88  CFG-READ-OK          VALUE "00".
014600     05  ASGFCODE                PIC X(02).
014700         88  ASGFCODE-EOF         VALUE "10".
014800     05  VIOFCODE                PIC X(02).
014900         88  VIOFCODE-EOF         VALUE "10".
015000     05  HDRFCODE                PIC X(02).
015100         88  HDR-READ-OK          VALUE "00".
015200     05  RPTFCODE                PIC X(02).
015300     05  FILLER                  PIC X(01).
015400
015500     COPY RSTRDTAB.
015600     COPY RSTRSTAB.
015700     COPY RSTRABND.
015800
015900 01  WS-SAVED-HEADER.
016000     05  WS-SH-YEAR               PIC 9(04).
016100     05  WS-SH-MONTH              PIC 9(02).
016200     05  WS-SH-STATUS             PIC X(10).
016300     05  WS-SH-SOLVER-STATUS      PIC X(10).
016400         88  WS-SH-IS-INFEASIBLE  VALUE "INFEASIBLE".
016500     05  WS-SH-SOLVER-TIME        PIC 9(08)V99.
016600     05  WS-SH-OBJECTIVE-VALUE    PIC S9(09).
016700     05  WS-SH-ASSIGNMENT-COUNT   PIC 9(05).
016800     05  WS-SH-VIOLATION-COUNT    PIC 9(05).
016900     05  FILLER                   PIC X(01).
017000
017100* REDEFINES #1 - COMPOSE THE TARGET YEAR/MONTH FROM THE SAVED
017200* HEADER FOR THE OPERATOR-CONSOLE BANNER AT HOUSEKEEPING TIME.
017300 01  WS-RPT-YM-NUM                PIC 9(06).
017400 01  WS-RPT-YM-PARTS REDEFINES WS-RPT-YM-NUM.
017500     05  WS-RPT-YM-YEAR           PIC 9(04).
017600     05  WS-RPT-YM-MONTH          PIC 9(02).
017700
017800* REDEFINES #2 - SPLIT THE ROUNDED AVERAGE-SHIFTS-TIMES-10 VALUE
017900* INTO ITS WHOLE/TENTH PARTS SO THE OPERATOR CONSOLE CONFIRMATION
018000* IN 750-WRITE-WORKLOAD CAN SHOW THE SAME FIGURE AS RUNRPT WITHOUT
018100* AN EXTRA COMPUTE.
018200 01  WS-AVG-SHIFTS-TIMES-10       PIC 9(07) COMP-3.
018300 01  WS-AVG-SPLIT-PARTS REDEFINES WS-AVG-SHIFTS-TIMES-10.
018400     05  WS-AVG-WHOLE-PART        PIC 9(06).
018500     05  WS-AVG-TENTH-PART        PIC 9(01).
018600
018700* REDEFINES #3 - BREAK OUT THE YEAR/MONTH/DAY OF EACH UNDER-
018800* COVERED SHIFT SO 720-SHOW-UNDER-COVERED CAN ECHO IT TO THE
018900* OPERATOR CONSOLE IN THE SAME BROKEN-OUT FORM AS THE REPORT.
019000 01  WS-UC-DATE-NUM               PIC 9(08).
019100 01  WS-UC-DATE-PARTS REDEFINES WS-UC-DATE-NUM.
019200     05  WS-UC-DATE-YEAR          PIC 9(04).
019300     05  WS-UC-DATE-MONTH         PIC 9(02).
019400     05  WS-UC-DATE-DAY           PIC 9(02).
019500
019600 01  WS-BANNER-LINE.
019700     05  FILLER                   PIC X(01) VALUE SPACE.
019800     05  FILLER                   PIC X(24) VALUE
019900         "SCHEDULE GENERATION FOR ".
020000     05  WS-BAN-YEAR-O             PIC 9(04).
020100     05  FILLER                   PIC X(01) VALUE "-".
020200     05  WS-BAN-MONTH-O            PIC 99.
020300     05  FILLER                   PIC X(100) VALUE SPACES.
020400
020500 01  WS-PROBLEM-SIZE-LINE.
020600     05  FILLER                   PIC X(01) VALUE SPACE.
020700     05  WS-PSZ-DOC-COUNT-O       PIC ZZZ9.
020800     05  FILLER                   PIC X(9) VALUE " DOCTORS,".
020900     05  WS-PSZ-SFT-COUNT-O       PIC ZZZ9.
021000     05  FILLER                   PIC X(8) VALUE " SHIFTS,".
021100     05  FILLER                   PIC X(1) VALUE SPACE.
021200     05  WS-PSZ-CFG-NAME-O        PIC X(30).
021300     05  FILLER                   PIC X(75) VALUE SPACES.
021400
021500 01  WS-RESULT-LINE-1.
021600     05  FILLER                   PIC X(01) VALUE SPACE.
021700     05  FILLER                   PIC X(15) VALUE
021800         "SOLVER STATUS: ".
021900     05  WS-RES-STATUS-O          PIC X(10).
022000     05  FILLER                   PIC X(12) VALUE
022100         "   ELAPSED: ".
022200     05  WS-RES-TIME-O            PIC ZZZZZZZ9.99.
022300     05  FILLER                   PIC X(4) VALUE " SEC".
022400     05  FILLER                   PIC X(78) VALUE SPACES.
022500
022600 01  WS-RESULT-LINE-2.
022700     05  FILLER                   PIC X(01) VALUE SPACE.
022800     05  FILLER                   PIC X(18) VALUE
022900         "OBJECTIVE VALUE:  ".
023000     05  WS-RES-OBJ-O             PIC -(8)9.
023100     05  FILLER                   PIC X(20) VALUE
023200         "   ASSIGNMENT COUNT:".
023300     05  WS-RES-ASG-O             PIC ZZZZ9.
023400     05  FILLER                   PIC X(69) VALUE SPACES.
023500
023600 01  WS-COVERAGE-HDR-LINE.
023700     05  FILLER                   PIC X(01) VALUE SPACE.
023800     05  WS-COV-HDR-COUNT-O       PIC ZZZ9.
023900     05  FILLER                   PIC X(22) VALUE
024000         " SHIFTS ARE UNDER-COVERED:".
024100     05  FILLER                   PIC X(101) VALUE SPACES.
024200
024300 01  WS-COVERAGE-ALL-OK-LINE.
024400     05  FILLER                   PIC X(01) VALUE SPACE.
024500     05  FILLER                   PIC X(36) VALUE
024600         "ALL SHIFTS MEET MINIMUM COVERAGE".
024700     05  FILLER                   PIC X(95) VALUE SPACES.
024800
024900 01  WS-COVERAGE-DETAIL-LINE.
025000     05  FILLER                   PIC X(03) VALUE SPACES.
025100     05  WS-COV-DATE-O            PIC 9(08).
025200     05  FILLER                   PIC X(01) VALUE SPACE.
025300     05  WS-COV-TYPE-O            PIC X(01).
025400     05  FILLER                   PIC X(02) VALUE ": ".
025500     05  WS-COV-ACTUAL-O          PIC Z9.
025600     05  FILLER                   PIC X(01) VALUE "/".
025700     05  WS-COV-REQUIRED-O        PIC Z9.
025800     05  FILLER                   PIC X(08) VALUE " DOCTORS".
025900     05  FILLER                   PIC X(108) VALUE SPACES.
026000
026100 01  WS-COVERAGE-MORE-LINE.
026200     05  FILLER                   PIC X(03) VALUE SPACES.
026300     05  FILLER                   PIC X(07) VALUE "... AND".
026400     05  FILLER                   PIC X(01) VALUE SPACE.
026500     05  WS-COV-MORE-O            PIC ZZZ9.
026600     05  FILLER                   PIC X(05) VALUE " MORE".
026700     05  FILLER                   PIC X(112) VALUE SPACES.
026800
026900 01  WS-WORKLOAD-AVG-LINE.
027000     05  FILLER                   PIC X(01) VALUE SPACE.
027100     05  FILLER                   PIC X(09) VALUE "AVERAGE: ".
027200     05  WS-WKL-AVG-O             PIC ZZ9.9.
027300     05  FILLER                   PIC X(07) VALUE " SHIFTS".
027400     05  FILLER                   PIC X(108) VALUE SPACES.
027500
027600 01  WS-WORKLOAD-RANGE-LINE.
027700     05  FILLER                   PIC X(01) VALUE SPACE.
027800     05  FILLER                   PIC X(07) VALUE "RANGE: ".
027900     05  WS-WKL-MIN-O             PIC ZZ9.
028000     05  FILLER                   PIC X(01) VALUE "-".
028100     05  WS-WKL-MAX-O             PIC ZZ9.
028200     05  FILLER                   PIC X(07) VALUE " SHIFTS".
028300     05  FILLER                   PIC X(106) VALUE SPACES.
028400
028500 01  WS-VIOLATION-COUNT-LINE.
028600     05  FILLER                   PIC X(01) VALUE SPACE.
028700     05  WS-VCT-COUNT-O           PIC ZZZZ9.
028800     05  FILLER                   PIC X(12) VALUE " VIOLATIONS".
028900     05  FILLER                   PIC X(114) VALUE SPACES.
029000
029100 01  WS-VIOLATION-DETAIL-LINE.
029200     05  FILLER                   PIC X(01) VALUE SPACE.
029300     05  FILLER                   PIC X(01) VALUE "[".
029400     05  WS-VDT-SEVERITY-O        PIC X(07).
029500     05  FILLER                   PIC X(02) VALUE "] ".
029600     05  WS-VDT-TYPE-O            PIC X(30).
029700     05  FILLER                   PIC X(02) VALUE ": ".
029800     05  WS-VDT-DESC-O            PIC X(80).
029900     05  FILLER                   PIC X(09) VALUE SPACES.
030000
030100 01  WS-BLANK-LINE.
030200     05  FILLER                   PIC X(132) VALUE SPACES.
030300
030400 01  WS-INFEASIBLE-HINT-LINES.
030500     05  WS-IFH-LINE-1            PIC X(132) VALUE
030600         " NO SATISFYING SCHEDULE WAS FOUND.  POSSIBLE CAUSES:".
030700     05  WS-IFH-LINE-2            PIC X(132) VALUE
030800         "   1. TOO MANY DOCTORS ARE ON APPROVED LEAVE THIS MONTH".
030900     05  WS-IFH-LINE-3            PIC X(132) VALUE
031000         "   2. THE SHIFT-COUNT OR REST-PERIOD RULES ARE TOO TIGHT".
031100     05  WS-IFH-LINE-4            PIC X(132) VALUE
031200         "   3. NOT ENOUGH ACTIVE DOCTORS ARE ON THE ROSTER".
031300     05  WS-IFH-LINE-5            PIC X(132) VALUE
031400         "   4. A SPECIALTY MIX REQUIREMENT CANNOT BE SATISFIED".
031500     05  WS-IFH-LINE-6            PIC X(132) VALUE
031600         " SUGGESTIONS:".
031700     05  WS-IFH-LINE-7            PIC X(132) VALUE
031800         "   1. REVIEW AND, IF POSSIBLE, REDUCE APPROVED LEAVE".
031900     05  WS-IFH-LINE-8            PIC X(132) VALUE
032000         "   2. CHECK THE MIN/MAX-SHIFTS AND REST-HOURS IN CONFIG".
032100     05  WS-IFH-LINE-9            PIC X(132) VALUE
032200         "   3. ENSURE ENOUGH DOCTORS ARE MARKED ACTIVE".
032300     05  WS-IFH-LINE-10           PIC X(132) VALUE
032400         "   4. RELAX THE SHIFT-COUNT BAND OR THE SPECIALTY MIX".
032500
032600 77  WS-DOC-LOOKUP-SW             PIC X(01).
032700     88  WS-DOC-WAS-FOUND         VALUE "Y".
032800 77  WS-SLOT-LOOKUP-SW            PIC X(01).
032900     88  WS-SLOT-WAS-FOUND        VALUE "Y".
033000 77  WS-SLOT-MIN-EFFECTIVE        PIC 9(02).
033100
033200 01  COUNTERS-AND-ACCUMULATORS.
033300     05  WS-UNDER-COVERED-CNT    PIC 9(05) COMP.
033400     05  WS-UNDER-SHOWN-CNT      PIC 9(05) COMP.
033500     05  WS-ACTIVE-DOC-WKL-CNT   PIC 9(05) COMP.
033600     05  WS-TOTAL-ASSIGN-CNT     PIC 9(05) COMP.
033700     05  WS-WKL-MIN-WRK          PIC 9(05) COMP.
033800     05  WS-WKL-MAX-WRK          PIC 9(05) COMP.
033900     05  WS-VIOL-SHOWN-CNT       PIC 9(05) COMP.
034000     05  FILLER                  PIC X(01).
034100
034200 PROCEDURE DIVISION.
034300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034400     PERFORM 010-LOAD-CONFIG THRU 010-EXIT.
034500     PERFORM 030-LOAD-DOCTORS THRU 030-EXIT.
034600     PERFORM 040-LOAD-SHIFTS THRU 040-EXIT.
034700     PERFORM 100-REBUILD-MATRIX THRU 100-EXIT.
034800     PERFORM 600-WRITE-BANNER THRU 600-EXIT.
034900     PERFORM 650-WRITE-RESULT THRU 650-EXIT.
035000     IF WS-SH-IS-INFEASIBLE
035100         PERFORM 850-WRITE-INFEASIBLE-HINTS THRU 850-EXIT
035200     ELSE
035300         PERFORM 700-WRITE-COVERAGE THRU 700-EXIT
035400         PERFORM 750-WRITE-WORKLOAD THRU 750-EXIT
035500         PERFORM 800-WRITE-VIOLATIONS THRU 800-EXIT
035600     END-IF.
035700     PERFORM 900-CLEANUP THRU 900-EXIT.
035800     MOVE +0 TO RETURN-CODE.
035900     GOBACK.
036000
036100 000-HOUSEKEEPING.
036200     MOVE "000-HOUSEKEEPING" TO RSTR-ABEND-REASON.
036300     DISPLAY "******** BEGIN JOB RSTRRPT ********".
036400     OPEN INPUT SCHEDHDR-FILE.
036500     IF NOT HDR-READ-OK
036600         MOVE "** NO SCHEDULE HEADER ON FILE TO REPORT" TO
036700             RSTR-ABEND-REASON
036800         GO TO 1000-ABEND-RTN
036900     END-IF.
037000     READ SCHEDHDR-FILE
037100         AT END
037200             MOVE "** NO SCHEDULE HEADER ON FILE TO REPORT" TO
037300                 RSTR-ABEND-REASON
037400             GO TO 1000-ABEND-RTN
037500     END-READ.
037600     MOVE RSTR-HDR-YEAR            TO WS-SH-YEAR.
037700     MOVE RSTR-HDR-MONTH           TO WS-SH-MONTH.
037800     MOVE RSTR-HDR-STATUS          TO WS-SH-STATUS.
037900     MOVE RSTR-HDR-SOLVER-STATUS   TO WS-SH-SOLVER-STATUS.
038000     MOVE RSTR-HDR-SOLVER-TIME     TO WS-SH-SOLVER-TIME.
038100     MOVE RSTR-HDR-OBJECTIVE-VALUE TO WS-SH-OBJECTIVE-VALUE.
038200     MOVE RSTR-HDR-ASSIGNMENT-COUNT TO WS-SH-ASSIGNMENT-COUNT.
038300     MOVE RSTR-HDR-VIOLATION-COUNT TO WS-SH-VIOLATION-COUNT.
038400     CLOSE SCHEDHDR-FILE.
038500
038600     OPEN INPUT DOCTORS-FILE, SHIFTS-FILE, CONFIG-FILE,
038700                ASSIGNS-FILE, VIOLATS-FILE.
038800     OPEN OUTPUT RUNRPT-FILE, SYSOUT.
038900     INITIALIZE RSTR-DOCTOR-TABLE, RSTR-SLOT-TABLE,
039000                COUNTERS-AND-ACCUMULATORS.
039100     MOVE WS-SH-YEAR  TO WS-RPT-YM-YEAR.
039200     MOVE WS-SH-MONTH TO WS-RPT-YM-MONTH.
039300     DISPLAY "** REPORTING ON SCHEDULE FOR YYYYMM **".
039400     DISPLAY WS-RPT-YM-NUM.
039500 000-EXIT.
039600     EXIT.
039700
039800* THE CONFIGURATION FILE CARRIES ONLY ONE ACTIVE RECORD FOR THE
039900* ROTA RUN - ITS DEFAULT MINIMUM AND ITS CONFIGURATION NAME ARE
040000* WHAT THE BANNER AND THE COVERAGE CHECK BELOW FALL BACK ON.
040100 010-LOAD-CONFIG.
040200     MOVE "010-LOAD-CONFIG" TO RSTR-ABEND-REASON.
040300     READ CONFIG-FILE INTO RSTR-CONFIG-REC
040400         AT END
040500             MOVE "** NO CONFIGURATION RECORD ON FILE" TO
040600                 RSTR-ABEND-REASON
040700             GO TO 1000-ABEND-RTN
040800     END-READ.
040900 010-EXIT.
041000     EXIT.
041100
041200 030-LOAD-DOCTORS.
041300     MOVE "030-LOAD-DOCTORS" TO RSTR-ABEND-REASON.
041400     PERFORM 031-READ-DOCTOR THRU 031-EXIT
041500         UNTIL DOCFCODE-EOF.
041600 030-EXIT.
041700     EXIT.
041800
041900 031-READ-DOCTOR.
042000     READ DOCTORS-FILE
042100         AT END
042200             GO TO 031-EXIT.
042300     IF RSTR-DOC-IS-ACTIVE
042400         ADD 1 TO RSTR-DOC-COUNT
042500         SET RSTR-DX TO RSTR-DOC-COUNT
042600         MOVE RSTR-DOC-ID   TO RSTR-DT-ID (RSTR-DX)
042700         MOVE RSTR-DOC-NAME TO RSTR-DT-NAME (RSTR-DX)
042800         MOVE 0 TO RSTR-DT-SHIFT-CNT (RSTR-DX).
042900 031-EXIT.
043000     EXIT.
043100
043200 040-LOAD-SHIFTS.
043300     MOVE "040-LOAD-SHIFTS" TO RSTR-ABEND-REASON.
043400     PERFORM 041-READ-SHIFT THRU 041-EXIT
043500         UNTIL SFTFCODE-EOF.
043600 040-EXIT.
043700     EXIT.
043800
043900 041-READ-SHIFT.
044000     READ SHIFTS-FILE
044100         AT END
044200             GO TO 041-EXIT.
044300     ADD 1 TO RSTR-SLOT-COUNT.
044400     SET RSTR-SX TO RSTR-SLOT-COUNT.
044500     MOVE RSTR-SFT-DATE     TO RSTR-ST-DATE (RSTR-SX).
044600     MOVE RSTR-SFT-TYPE     TO RSTR-ST-TYPE (RSTR-SX).
044700     MOVE RSTR-SFT-MIN-DOCS TO RSTR-ST-MIN-DOCS (RSTR-SX).
044800     MOVE 0 TO RSTR-ST-ASSIGNED-CNT (RSTR-SX).
044900 041-EXIT.
045000     EXIT.
045100
045200 100-REBUILD-MATRIX.
045300     MOVE "100-REBUILD-MATRIX" TO RSTR-ABEND-REASON.
045400     PERFORM 101-READ-ASSIGN THRU 101-EXIT
045500         UNTIL ASGFCODE-EOF.
045600 100-EXIT.
045700     EXIT.
045800
045900 101-READ-ASSIGN.
046000     READ ASSIGNS-FILE
046100         AT END
046200             GO TO 101-EXIT.
046300     PERFORM 110-FIND-DOCTOR THRU 110-EXIT.
046400     PERFORM 120-FIND-SLOT THRU 120-EXIT.
046500     IF WS-DOC-WAS-FOUND AND WS-SLOT-WAS-FOUND
046600         ADD 1 TO RSTR-DT-SHIFT-CNT (RSTR-DX)
046700         ADD 1 TO RSTR-ST-ASSIGNED-CNT (RSTR-SX)
046800         ADD 1 TO WS-TOTAL-ASSIGN-CNT.
046900 101-EXIT.
047000     EXIT.
047100
047200 110-FIND-DOCTOR.
047300     SET RSTR-DX TO 1.
047400     MOVE "N" TO WS-DOC-LOOKUP-SW.
047500     SEARCH RSTR-DOC-ENTRY
047600         AT END
047700             MOVE "N" TO WS-DOC-LOOKUP-SW
047800         WHEN RSTR-DT-ID (RSTR-DX) = RSTR-ASG-DOC-ID
047900             MOVE "Y" TO WS-DOC-LOOKUP-SW.
048000 110-EXIT.
048100     EXIT.
048200
048300 120-FIND-SLOT.
048400     SET RSTR-SX TO 1.
048500     MOVE "N" TO WS-SLOT-LOOKUP-SW.
048600     SEARCH RSTR-SLOT-ENTRY
048700         AT END
048800             MOVE "N" TO WS-SLOT-LOOKUP-SW
048900         WHEN RSTR-ST-DATE (RSTR-SX) = RSTR-ASG-SHIFT-DATE AND
049000              RSTR-ST-TYPE (RSTR-SX) = RSTR-ASG-SHIFT-TYPE
049100             MOVE "Y" TO WS-SLOT-LOOKUP-SW.
049200 120-EXIT.
049300     EXIT.
049400
049500 600-WRITE-BANNER.
049600     MOVE "600-WRITE-BANNER" TO RSTR-ABEND-REASON.
049700     MOVE WS-SH-YEAR  TO WS-BAN-YEAR-O.
049800     MOVE WS-SH-MONTH TO WS-BAN-MONTH-O.
049900     WRITE RPT-REC FROM WS-BANNER-LINE
050000         AFTER ADVANCING 1.
050100     MOVE RSTR-DOC-COUNT  TO WS-PSZ-DOC-COUNT-O.
050200     MOVE RSTR-SLOT-COUNT TO WS-PSZ-SFT-COUNT-O.
050300     MOVE RSTR-CFG-NAME   TO WS-PSZ-CFG-NAME-O.
050400     WRITE RPT-REC FROM WS-PROBLEM-SIZE-LINE
050500         AFTER ADVANCING 1.
050600     WRITE RPT-REC FROM WS-BLANK-LINE
050700         AFTER ADVANCING 1.
050800 600-EXIT.
050900     EXIT.
051000
051100 650-WRITE-RESULT.
051200     MOVE "650-WRITE-RESULT" TO RSTR-ABEND-REASON.
051300     MOVE WS-SH-SOLVER-STATUS TO WS-RES-STATUS-O.
051400     MOVE WS-SH-SOLVER-TIME   TO WS-RES-TIME-O.
051500     WRITE RPT-REC FROM WS-RESULT-LINE-1
051600         AFTER ADVANCING 1.
051700     MOVE WS-SH-OBJECTIVE-VALUE  TO WS-RES-OBJ-O.
051800     MOVE WS-SH-ASSIGNMENT-COUNT TO WS-RES-ASG-O.
051900     WRITE RPT-REC FROM WS-RESULT-LINE-2
052000         AFTER ADVANCING 1.
052100     WRITE RPT-REC FROM WS-BLANK-LINE
052200         AFTER ADVANCING 1.
052300 650-EXIT.
052400     EXIT.
052500
052600 700-WRITE-COVERAGE.
052700     MOVE "700-WRITE-COVERAGE" TO RSTR-ABEND-REASON.
052800     PERFORM 710-COUNT-UNDER-COVERED THRU 710-EXIT
052900         VARYING RSTR-SX FROM 1 BY 1
053000         UNTIL RSTR-SX > RSTR-SLOT-COUNT.
053100     IF WS-UNDER-COVERED-CNT = 0
053200         WRITE RPT-REC FROM WS-COVERAGE-ALL-OK-LINE
053300             AFTER ADVANCING 1
053400     ELSE
053500         MOVE WS-UNDER-COVERED-CNT TO WS-COV-HDR-COUNT-O
053600         WRITE RPT-REC FROM WS-COVERAGE-HDR-LINE
053700             AFTER ADVANCING 1
053800         PERFORM 720-SHOW-UNDER-COVERED THRU 720-EXIT
053900             VARYING RSTR-SX FROM 1 BY 1
054000             UNTIL RSTR-SX > RSTR-SLOT-COUNT
054100         IF WS-UNDER-COVERED-CNT > 5
054200             COMPUTE WS-COV-MORE-O = WS-UNDER-COVERED-CNT - 5
054300             WRITE RPT-REC FROM WS-COVERAGE-MORE-LINE
054400                 AFTER ADVANCING 1
054500         END-IF
054600     END-IF.
054700     WRITE RPT-REC FROM WS-BLANK-LINE
054800         AFTER ADVANCING 1.
054900 700-EXIT.
055000     EXIT.
055100
055200 710-COUNT-UNDER-COVERED.
055300     PERFORM 712-SLOT-MIN-DOCS THRU 712-EXIT.
055400     IF RSTR-ST-ASSIGNED-CNT (RSTR-SX) < WS-SLOT-MIN-EFFECTIVE
055500         ADD 1 TO WS-UNDER-COVERED-CNT.
055600 710-EXIT.
055700     EXIT.
055800
055900 712-SLOT-MIN-DOCS.
056000     IF RSTR-ST-MIN-DOCS (RSTR-SX) = 0
056100         MOVE RSTR-CFG-DEFAULT-MIN-DOCS TO WS-SLOT-MIN-EFFECTIVE
056200     ELSE
056300         MOVE RSTR-ST-MIN-DOCS (RSTR-SX) TO WS-SLOT-MIN-EFFECTIVE
056400     END-IF.
056500 712-EXIT.
056600     EXIT.
056700
056800 720-SHOW-UNDER-COVERED.
056900     PERFORM 712-SLOT-MIN-DOCS THRU 712-EXIT.
057000     IF RSTR-ST-ASSIGNED-CNT (RSTR-SX) < WS-SLOT-MIN-EFFECTIVE
057100         AND WS-UNDER-SHOWN-CNT < 5
057200         ADD 1 TO WS-UNDER-SHOWN-CNT
057300         MOVE RSTR-ST-DATE (RSTR-SX) TO WS-COV-DATE-O
057400         MOVE RSTR-ST-TYPE (RSTR-SX) TO WS-COV-TYPE-O
057500         MOVE RSTR-ST-ASSIGNED-CNT (RSTR-SX) TO WS-COV-ACTUAL-O
057600         MOVE WS-SLOT-MIN-EFFECTIVE TO WS-COV-REQUIRED-O
057700         WRITE RPT-REC FROM WS-COVERAGE-DETAIL-LINE
057800             AFTER ADVANCING 1
057900         MOVE RSTR-ST-DATE (RSTR-SX) TO WS-UC-DATE-NUM
058000         DISPLAY "** UNDER-COVERED SHIFT YYYYMMDD/TYPE **"
058100         DISPLAY WS-UC-DATE-YEAR "-" WS-UC-DATE-MONTH "-"
058200             WS-UC-DATE-DAY "  " RSTR-ST-TYPE (RSTR-SX).
058300 720-EXIT.
058400     EXIT.
058500
058600 750-WRITE-WORKLOAD.
058700     MOVE "750-WRITE-WORKLOAD" TO RSTR-ABEND-REASON.
058800     MOVE 999 TO WS-WKL-MIN-WRK.
058900     MOVE 0   TO WS-WKL-MAX-WRK.
059000     PERFORM 760-SCAN-ONE-DOCTOR THRU 760-EXIT
059100         VARYING RSTR-DX FROM 1 BY 1
059200         UNTIL RSTR-DX > RSTR-DOC-COUNT.
059300     IF WS-ACTIVE-DOC-WKL-CNT = 0
059400         MOVE 0 TO WS-WKL-MIN-WRK, WS-WKL-MAX-WRK
059500     END-IF.
059600     IF RSTR-DOC-COUNT > 0
059700         COMPUTE WS-AVG-SHIFTS-TIMES-10 ROUNDED =
059800             (WS-TOTAL-ASSIGN-CNT * 10) / RSTR-DOC-COUNT
059900     ELSE
060000         MOVE 0 TO WS-AVG-SHIFTS-TIMES-10
060100     END-IF.
060200     MOVE WS-AVG-SHIFTS-TIMES-10 TO WS-WKL-AVG-O.
060300     DISPLAY "** AVERAGE SHIFTS PER DOCTOR - WHOLE/TENTH **".
060400     DISPLAY WS-AVG-WHOLE-PART, WS-AVG-TENTH-PART.
060500     WRITE RPT-REC FROM WS-WORKLOAD-AVG-LINE
060600         AFTER ADVANCING 1.
060700     MOVE WS-WKL-MIN-WRK TO WS-WKL-MIN-O.
060800     MOVE WS-WKL-MAX-WRK TO WS-WKL-MAX-O.
060900     WRITE RPT-REC FROM WS-WORKLOAD-RANGE-LINE
061000         AFTER ADVANCING 1.
061100     WRITE RPT-REC FROM WS-BLANK-LINE
061200         AFTER ADVANCING 1.
061300 750-EXIT.
061400     EXIT.
061500
061600 760-SCAN-ONE-DOCTOR.
061700     IF RSTR-DT-SHIFT-CNT (RSTR-DX) > 0
061800         ADD 1 TO WS-ACTIVE-DOC-WKL-CNT
061900         IF RSTR-DT-SHIFT-CNT (RSTR-DX) < WS-WKL-MIN-WRK
062000             MOVE RSTR-DT-SHIFT-CNT (RSTR-DX) TO WS-WKL-MIN-WRK
062100         END-IF
062200         IF RSTR-DT-SHIFT-CNT (RSTR-DX) > WS-WKL-MAX-WRK
062300             MOVE RSTR-DT-SHIFT-CNT (RSTR-DX) TO WS-WKL-MAX-WRK
062400         END-IF
062500     END-IF.
062600 760-EXIT.
062700     EXIT.
062800
062900 800-WRITE-VIOLATIONS.
063000     MOVE "800-WRITE-VIOLATIONS" TO RSTR-ABEND-REASON.
063100     MOVE WS-SH-VIOLATION-COUNT TO WS-VCT-COUNT-O.
063200     WRITE RPT-REC FROM WS-VIOLATION-COUNT-LINE
063300         AFTER ADVANCING 1.
063400     PERFORM 810-READ-VIOLATION THRU 810-EXIT
063500         UNTIL VIOFCODE-EOF.
063600 800-EXIT.
063700     EXIT.
063800
063900 810-READ-VIOLATION.
064000     READ VIOLATS-FILE
064100         AT END
064200             GO TO 810-EXIT.
064300     IF WS-VIOL-SHOWN-CNT < 10
064400         ADD 1 TO WS-VIOL-SHOWN-CNT
064500         MOVE RSTR-VIO-SEVERITY    TO WS-VDT-SEVERITY-O
064600         MOVE RSTR-VIO-TYPE        TO WS-VDT-TYPE-O
064700         MOVE RSTR-VIO-DESCRIPTION TO WS-VDT-DESC-O
064800         WRITE RPT-REC FROM WS-VIOLATION-DETAIL-LINE
064900             AFTER ADVANCING 1.
065000 810-EXIT.
065100     EXIT.
065200
065300 850-WRITE-INFEASIBLE-HINTS.
065400     MOVE "850-WRITE-INFEASIBLE-HINTS" TO RSTR-ABEND-REASON.
065500     WRITE RPT-REC FROM WS-IFH-LINE-1  AFTER ADVANCING 1.
065600     WRITE RPT-REC FROM WS-IFH-LINE-2  AFTER ADVANCING 1.
065700     WRITE RPT-REC FROM WS-IFH-LINE-3  AFTER ADVANCING 1.
065800     WRITE RPT-REC FROM WS-IFH-LINE-4  AFTER ADVANCING 1.
065900     WRITE RPT-REC FROM WS-IFH-LINE-5  AFTER ADVANCING 1.
066000     WRITE RPT-REC FROM WS-BLANK-LINE  AFTER ADVANCING 1.
066100     WRITE RPT-REC FROM WS-IFH-LINE-6  AFTER ADVANCING 1.
066200     WRITE RPT-REC FROM WS-IFH-LINE-7  AFTER ADVANCING 1.
066300     WRITE RPT-REC FROM WS-IFH-LINE-8  AFTER ADVANCING 1.
066400     WRITE RPT-REC FROM WS-IFH-LINE-9  AFTER ADVANCING 1.
066500     WRITE RPT-REC FROM WS-IFH-LINE-10 AFTER ADVANCING 1.
066600 850-EXIT.
066700     EXIT.
066800
066900 900-CLEANUP.
067000     MOVE "900-CLEANUP" TO RSTR-ABEND-REASON.
067100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
067200     DISPLAY "** DOCTORS ON ROSTER **".
067300     DISPLAY RSTR-DOC-COUNT.
067400     DISPLAY "** SHIFTS IN MONTH **".
067500     DISPLAY RSTR-SLOT-COUNT.
067600     DISPLAY "** ASSIGNMENTS REPLAYED **".
067700     DISPLAY WS-TOTAL-ASSIGN-CNT.
067800     DISPLAY "******** NORMAL END OF JOB RSTRRPT ********".
067900 900-EXIT.
068000     EXIT.
068100
068200 700-CLOSE-FILES.
068300     CLOSE DOCTORS-FILE, SHIFTS-FILE, CONFIG-FILE, ASSIGNS-FILE,
068400           VIOLATS-FILE, RUNRPT-FILE, SYSOUT.
068500 700-EXIT.
068600     EXIT.
068700
068800 1000-ABEND-RTN.
068900     WRITE SYSOUT-REC FROM RSTR-ABEND-REC.
069000     DISPLAY RSTR-ABEND-REASON.
069100     DISPLAY "*** ABNORMAL END OF JOB-RSTRRPT ***" UPON CONSOLE.
069200     MOVE 16 TO RETURN-CODE.
069300     GOBACK.
