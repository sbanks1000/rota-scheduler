000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSTRVAL.
000400 AUTHOR. TERESA WONG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/09/13.
000700 DATE-COMPILED. 11/09/13.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE MONTH-VALIDATION DRIVER.
001300*
001400*          IT RELOADS THE MONTH'S DOCTOR AND SHIFT DATA, REPLAYS
001500*          THE STORED ASSIGNMENTS INTO THE DOCTOR x SHIFT
001600*          MATRIX, CALLS RSTRVCHK TO RE-RUN THE FOUR VAL- CHECKS,
001700*          AND REPLACES THE STORED VIOLATIONS.  IT RUNS FOR ANY
001800*          SCHEDULE REGARDLESS OF STATUS, INCLUDING A FINALIZED
001900*          ONE - ONLY RSTRGEN REFUSES TO TOUCH A FINALIZED
002000*          SCHEDULE.
002100*
002200******************************************************************
002300         INPUT FILE               -   DOCTORS
002400         INPUT FILE               -   SHIFTS
002500         INPUT FILE               -   CONFIG
002600         INPUT FILE               -   ASSIGNS
002700         OUTPUT FILE              -   VIOLATS
002800         I-O   FILE               -   SCHEDHDR
002900         DUMP FILE                -   SYSOUT
003000         CALLED MODULE            -   RSTRVCHK
003100******************************************************************
003200* CHANGES:
003300* 11/09/13 TWN  -     ORIGINAL PROGRAM - STANDALONE RE-VALIDATE.
003400* 30/11/19 TWN  - .01 CONFIRMED RUNS EVEN WHEN SCHEDULE IS
003500*                     FINALIZED (RS-0688) - NO REFUSAL HERE.
003600* 12/04/23 KAD  - .02 SHARE RSTRVCHK WITH RSTRGEN INSTEAD OF A
003700*                     SEPARATE COPY OF THE FOUR CHECKS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT DOCTORS-FILE
005200     ASSIGN TO UT-S-DOCTORS
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS DOCFCODE.
005500
005600     SELECT SHIFTS-FILE
005700     ASSIGN TO UT-S-SHIFTS
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS SFTFCODE.
006000
006100     SELECT CONFIG-FILE
006200     ASSIGN TO UT-S-CONFIG
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS CFGFCODE.
006500
006600     SELECT ASSIGNS-FILE
006700     ASSIGN TO UT-S-ASSIGNS
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS ASGFCODE.
007000
007100     SELECT VIOLATS-FILE
007200     ASSIGN TO UT-S-VIOLATS
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS VIOFCODE.
007500
007600     SELECT SCHEDHDR-FILE
007700     ASSIGN TO UT-S-SCHEDHDR
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       FILE STATUS IS HDRFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(132).
009000
009100 FD  DOCTORS-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS RSTR-DOCTOR-REC.
009500 COPY RSTRDOC.
009600
009700 FD  SHIFTS-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS RSTR-SHIFT-REC.
010100 COPY RSTRSFT.
010200
010300 FD  CONFIG-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS RSTR-CONFIG-REC.
010700 COPY RSTRCFG.
010800
010900 FD  ASSIGNS-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS RSTR-ASSIGN-REC.
011300 COPY RSTRASG.
011400
011500 FD  VIOLATS-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS RSTR-VIOLATION-REC.
011900 COPY RSTRVIO.
012000
012100 FD  SCHEDHDR-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS RSTR-SCHED-HDR-REC.
012500 COPY RSTRHDR.
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  DOCFCODE                PIC X(2).
013100         88  DOC-READ-OK          VALUE "00".
013200     05  SFTFCODE                PIC X(2).
013300         88  SFT-READ-OK          VALUE "00".
013400     05  CFGFCODE                PIC X(2).
013500         88  CFG-READ-OK          VALUE "00".
013600     05  ASGFCODE                PIC X(2).
013700         88  ASG-READ-OK          VALUE "00".
013800     05  VIOFCODE                PIC X(2).
013900     05  HDRFCODE                PIC X(2).
014000         88  HDR-READ-OK          VALUE "00".
014100
014200 COPY RSTRDTAB.
014300 COPY RSTRSTAB.
014400 COPY RSTRVTAB.
014500 COPY RSTRABND.
014600
014700 01  WS-SAVED-HEADER.
014800     05  WS-SVH-YEAR              PIC 9(04).
014900     05  WS-SVH-MONTH             PIC 9(02).
015000     05  WS-SVH-STATUS            PIC X(10).
015100     05  WS-SVH-SOLVER-STATUS     PIC X(10).
015200     05  WS-SVH-SOLVER-TIME       PIC 9(08)V99.
015300     05  WS-SVH-OBJECTIVE-VALUE   PIC S9(09).
015400     05  WS-SVH-ASSIGNMENT-COUNT  PIC 9(05).
015500     05  FILLER                   PIC X(01).
015600
015700 01  WS-ACTIVE-CONFIG.
015800     05  WS-CFG-FOUND-SW          PIC X(01) VALUE "N".
015900         88  WS-CFG-WAS-FOUND     VALUE "Y".
016000     05  WS-CFG-MIN-SHIFTS        PIC 9(02) COMP-3.
016100     05  WS-CFG-MAX-SHIFTS        PIC 9(02) COMP-3.
016200     05  WS-CFG-MAX-CONSEC-SHIFTS PIC 9(02) COMP-3.
016300     05  WS-CFG-MIN-REST-HOURS    PIC 9(02) COMP-3.
016400     05  WS-CFG-DEFAULT-MIN-DOCS  PIC 9(02) COMP-3.
016500     05  FILLER                   PIC X(01).
016600
016700 01  WS-TARGET-MONTH.
016800     05  WS-TGT-YEAR              PIC 9(04) COMP.
016900     05  WS-TGT-MONTH             PIC 9(02) COMP.
017000     05  FILLER                   PIC X(01).
017100
017200*  USED TO DISPLAY THE TARGET YEAR/MONTH TAKEN FROM THE HEADER
017300*  AT HOUSEKEEPING TIME.
017400 01  WS-WORK-DATE-NUM             PIC 9(08).
017500 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-NUM.
017600     05  WS-WD-YYYY               PIC 9(04).
017700     05  WS-WD-MM                 PIC 9(02).
017800     05  WS-WD-DD                 PIC 9(02).
017900
018000*  USED TO BREAK A SKIPPED ASSIGNMENT'S SHIFT DATE DOWN FOR THE
018100*  OPERATOR CONSOLE MESSAGE IN 100-REBUILD-MATRIX.
018200 01  WS-ASSIGN-RAW                PIC 9(08).
018300 01  WS-ASSIGN-RAW-PARTS REDEFINES WS-ASSIGN-RAW.
018400     05  WS-AR-YYYY               PIC 9(04).
018500     05  WS-AR-MM                 PIC 9(02).
018600     05  WS-AR-DD                 PIC 9(02).
018700
018800*  USED TO DISPLAY A SHORT YYYYMM BANNER AT CLEANUP TIME.
018900 01  WS-CLEANUP-YM                PIC 9(06).
019000 01  WS-CLEANUP-YM-PARTS REDEFINES WS-CLEANUP-YM.
019100     05  WS-CY-YEAR               PIC 9(04).
019200     05  WS-CY-MONTH              PIC 9(02).
019300
019400 77  WS-DOC-LOOKUP-SW             PIC X(01).
019500     88  WS-DOC-WAS-FOUND         VALUE "Y".
019600 77  WS-SLOT-LOOKUP-SW            PIC X(01).
019700     88  WS-SLOT-WAS-FOUND        VALUE "Y".
019800
019900 01  COUNTERS-AND-ACCUMULATORS.
020000     05  WS-ASSIGNMENT-COUNT      PIC 9(05) COMP.
020100     05  WS-UNMATCHED-COUNT       PIC 9(05) COMP.
020200     05  FILLER                   PIC X(01).
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 010-LOAD-CONFIG THRU 010-EXIT.
020700     PERFORM 030-LOAD-DOCTORS THRU 030-EXIT.
020800     PERFORM 040-LOAD-SHIFTS THRU 040-EXIT.
020900     PERFORM 100-REBUILD-MATRIX THRU 100-EXIT.
021000     PERFORM 200-RUN-VALIDATOR THRU 200-EXIT.
021100     PERFORM 300-REPLACE-VIOLATS THRU 300-EXIT.
021200     PERFORM 900-CLEANUP THRU 900-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO RSTR-ABEND-REASON.
021800     DISPLAY "******** BEGIN JOB RSTRVAL ********".
021900     OPEN INPUT DOCTORS-FILE, SHIFTS-FILE, CONFIG-FILE,
022000                ASSIGNS-FILE.
022100     OPEN OUTPUT SYSOUT.
022200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022300     MOVE "N" TO WS-CFG-FOUND-SW.
022400
022500*  THE EXISTING HEADER TELLS US THE TARGET YEAR/MONTH AND
022600*  CARRIES FORWARD THE FIELDS THIS PROGRAM DOES NOT TOUCH. A
022700*  REGENERATION REQUEST IS NOT REFUSED HERE - RSTRVAL RUNS EVEN
022800*  FOR A FINALIZED SCHEDULE, UNLIKE RSTRGEN.
022900     OPEN INPUT SCHEDHDR-FILE.
023000     IF NOT HDR-READ-OK
023100         MOVE "** NO SCHEDULE HEADER ON FILE TO VALIDATE"
023200              TO RSTR-ABEND-REASON
023300         GO TO 1000-ABEND-RTN
023400     END-IF.
023500     READ SCHEDHDR-FILE
023600         AT END
023700             MOVE "** NO SCHEDULE HEADER ON FILE TO VALIDATE"
023800                  TO RSTR-ABEND-REASON
023900             GO TO 1000-ABEND-RTN
024000     END-READ.
024100     MOVE RSTR-HDR-YEAR             TO WS-SVH-YEAR.
024200     MOVE RSTR-HDR-MONTH            TO WS-SVH-MONTH.
024300     MOVE RSTR-HDR-STATUS           TO WS-SVH-STATUS.
024400     MOVE RSTR-HDR-SOLVER-STATUS    TO WS-SVH-SOLVER-STATUS.
024500     MOVE RSTR-HDR-SOLVER-TIME      TO WS-SVH-SOLVER-TIME.
024600     MOVE RSTR-HDR-OBJECTIVE-VALUE  TO WS-SVH-OBJECTIVE-VALUE.
024700     MOVE RSTR-HDR-ASSIGNMENT-COUNT TO WS-SVH-ASSIGNMENT-COUNT.
024800     MOVE WS-SVH-YEAR  TO WS-TGT-YEAR.
024900     MOVE WS-SVH-MONTH TO WS-TGT-MONTH.
025000     CLOSE SCHEDHDR-FILE.
025100     OPEN OUTPUT SCHEDHDR-FILE, VIOLATS-FILE.
025200     MOVE WS-TGT-YEAR  TO WS-WD-YYYY.
025300     MOVE WS-TGT-MONTH TO WS-WD-MM.
025400     MOVE 1            TO WS-WD-DD.
025500     DISPLAY "** RE-VALIDATING SCHEDULE FOR **".
025600     DISPLAY WS-WORK-DATE-NUM.
025700 000-EXIT.
025800     EXIT.
025900
026000 010-LOAD-CONFIG.
026100     MOVE "010-LOAD-CONFIG" TO RSTR-ABEND-REASON.
026200     READ CONFIG-FILE INTO RSTR-CONFIG-REC
026300         AT END GO TO 010-EXIT
026400     END-READ.
026500     MOVE "Y" TO WS-CFG-FOUND-SW.
026600     MOVE RSTR-CFG-MIN-SHIFTS        TO WS-CFG-MIN-SHIFTS.
026700     MOVE RSTR-CFG-MAX-SHIFTS        TO WS-CFG-MAX-SHIFTS.
026800     MOVE RSTR-CFG-MAX-CONSEC-SHIFTS TO WS-CFG-MAX-CONSEC-SHIFTS.
026900     MOVE RSTR-CFG-MIN-REST-HOURS    TO WS-CFG-MIN-REST-HOURS.
027000     MOVE RSTR-CFG-DEFAULT-MIN-DOCS  TO WS-CFG-DEFAULT-MIN-DOCS.
027100 010-EXIT.
027200     IF NOT WS-CFG-WAS-FOUND
027300         MOVE "** NO ACTIVE CONFIGURATION ON FILE"
027400              TO RSTR-ABEND-REASON
027500         GO TO 1000-ABEND-RTN.
027600     EXIT.
027700
027800*  SAME SHAPE AS RSTRGEN 030, MINUS THE LEAVE-FLAG EXPANSION -
027900*  VAL-1..VAL-4 NEVER LOOK AT LEAVE, SO THE FLAGS STAY CLEARED.
028000 030-LOAD-DOCTORS.
028100     MOVE "030-LOAD-DOCTORS" TO RSTR-ABEND-REASON.
028200     MOVE ZERO TO RSTR-DOC-COUNT.
028300 031-READ-DOCTOR.
028400     READ DOCTORS-FILE INTO RSTR-DOCTOR-REC
028500         AT END GO TO 030-EXIT
028600     END-READ.
028700     IF RSTR-DOC-IS-ACTIVE
028800         ADD +1 TO RSTR-DOC-COUNT
028900         SET RSTR-DX TO RSTR-DOC-COUNT
029000         MOVE RSTR-DOC-ID   TO RSTR-DT-ID(RSTR-DX)
029100         MOVE RSTR-DOC-NAME TO RSTR-DT-NAME(RSTR-DX)
029200         MOVE ZERO TO RSTR-DT-SHIFT-CNT(RSTR-DX)
029300         PERFORM 032-COPY-SPEC-CODE THRU 032-EXIT
029400             VARYING RSTR-DSP-IDX FROM 1 BY 1
029500             UNTIL RSTR-DSP-IDX > 5
029600         PERFORM 033-CLEAR-LEAVE-FLAG THRU 033-EXIT
029700             VARYING RSTR-DLV-IDX FROM 1 BY 1
029800             UNTIL RSTR-DLV-IDX > 31
029900         PERFORM 034-CLEAR-ASSIGN-FLAG THRU 034-EXIT
030000             VARYING RSTR-DSL-IDX FROM 1 BY 1
030100             UNTIL RSTR-DSL-IDX > 62
030200     END-IF.
030300     GO TO 031-READ-DOCTOR.
030400 030-EXIT.
030500     IF RSTR-DOC-COUNT = ZERO
030600         MOVE "** NO ACTIVE DOCTORS ON FILE"
030700              TO RSTR-ABEND-REASON
030800         GO TO 1000-ABEND-RTN.
030900     EXIT.
031000
031100 032-COPY-SPEC-CODE.
031200     MOVE RSTR-DOC-SPEC-CODE(RSTR-DSP-IDX) TO
031300          RSTR-DT-SPEC-CODE(RSTR-DX, RSTR-DSP-IDX).
031400 032-EXIT.
031500     EXIT.
031600
031700 033-CLEAR-LEAVE-FLAG.
031800     MOVE "N" TO RSTR-DT-LEAVE-FLAG(RSTR-DX, RSTR-DLV-IDX).
031900 033-EXIT.
032000     EXIT.
032100
032200 034-CLEAR-ASSIGN-FLAG.
032300     MOVE "N" TO RSTR-DT-ASSIGN-FLAG(RSTR-DX, RSTR-DSL-IDX).
032400 034-EXIT.
032500     EXIT.
032600
032700 040-LOAD-SHIFTS.
032800     MOVE "040-LOAD-SHIFTS" TO RSTR-ABEND-REASON.
032900     MOVE ZERO TO RSTR-SLOT-COUNT.
033000 041-READ-SHIFT.
033100     READ SHIFTS-FILE INTO RSTR-SHIFT-REC
033200         AT END GO TO 040-EXIT
033300     END-READ.
033400     ADD +1 TO RSTR-SLOT-COUNT.
033500     SET RSTR-SX TO RSTR-SLOT-COUNT.
033600     MOVE RSTR-SFT-DATE     TO RSTR-ST-DATE(RSTR-SX).
033700     MOVE RSTR-SFT-TYPE     TO RSTR-ST-TYPE(RSTR-SX).
033800     MOVE RSTR-SFT-MIN-DOCS TO RSTR-ST-MIN-DOCS(RSTR-SX).
033900     MOVE ZERO TO RSTR-ST-ASSIGNED-CNT(RSTR-SX).
034000     GO TO 041-READ-SHIFT.
034100 040-EXIT.
034200     IF RSTR-SLOT-COUNT = ZERO
034300         MOVE "** NO SHIFTS ON FILE FOR TARGET MONTH"
034400              TO RSTR-ABEND-REASON
034500         GO TO 1000-ABEND-RTN.
034600     EXIT.
034700
034800*  REPLAY THE STORED ASSIGNS FILE BACK INTO THE DOCTOR x SHIFT
034900*  MATRIX. AN ASSIGNMENT WHOSE DOCTOR OR SHIFT NO LONGER MATCHES
035000*  THE RELOADED TABLES IS COUNTED BUT OTHERWISE IGNORED - IT
035100*  CANNOT BE RE-VALIDATED AGAINST DATA THAT NO LONGER EXISTS.
035200 100-REBUILD-MATRIX.
035300     MOVE "100-REBUILD-MATRIX" TO RSTR-ABEND-REASON.
035400 101-READ-ASSIGN.
035500     READ ASSIGNS-FILE INTO RSTR-ASSIGN-REC
035600         AT END GO TO 100-EXIT
035700     END-READ.
035800     PERFORM 110-FIND-DOCTOR THRU 110-EXIT.
035900     PERFORM 120-FIND-SLOT THRU 120-EXIT.
036000     IF WS-DOC-WAS-FOUND AND WS-SLOT-WAS-FOUND
036100         SET RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX) TO TRUE
036200         ADD +1 TO RSTR-DT-SHIFT-CNT(RSTR-DX)
036300         ADD +1 TO RSTR-ST-ASSIGNED-CNT(RSTR-SX)
036400         ADD +1 TO WS-ASSIGNMENT-COUNT
036500     ELSE
036600         ADD +1 TO WS-UNMATCHED-COUNT
036700         MOVE RSTR-ASG-SHIFT-DATE TO WS-ASSIGN-RAW
036800         DISPLAY "** SKIPPED - NO MATCH FOR ASSIGN DATED **"
036900         DISPLAY WS-AR-YYYY "-" WS-AR-MM "-" WS-AR-DD
037000     END-IF.
037100     GO TO 101-READ-ASSIGN.
037200 100-EXIT.
037300     EXIT.
037400
037500 110-FIND-DOCTOR.
037600     MOVE "N" TO WS-DOC-LOOKUP-SW.
037700     SET RSTR-DX TO 1.
037800     SEARCH RSTR-DOC-ENTRY
037900         AT END CONTINUE
038000         WHEN RSTR-DT-ID(RSTR-DX) = RSTR-ASG-DOC-ID
038100             MOVE "Y" TO WS-DOC-LOOKUP-SW
038200     END-SEARCH.
038300 110-EXIT.
038400     EXIT.
038500
038600 120-FIND-SLOT.
038700     MOVE "N" TO WS-SLOT-LOOKUP-SW.
038800     SET RSTR-SX TO 1.
038900     SEARCH RSTR-SLOT-ENTRY
039000         AT END CONTINUE
039100         WHEN RSTR-ST-DATE(RSTR-SX) = RSTR-ASG-SHIFT-DATE
039200            AND RSTR-ST-TYPE(RSTR-SX) = RSTR-ASG-SHIFT-TYPE
039300             MOVE "Y" TO WS-SLOT-LOOKUP-SW
039400     END-SEARCH.
039500 120-EXIT.
039600     EXIT.
039700
039800 200-RUN-VALIDATOR.
039900     MOVE "200-RUN-VALIDATOR" TO RSTR-ABEND-REASON.
040000     MOVE ZERO TO RSTR-VIO-COUNT.
040100     CALL "RSTRVCHK" USING RSTR-DOCTOR-TABLE, RSTR-SLOT-TABLE,
040200             WS-CFG-MIN-SHIFTS, WS-CFG-MAX-SHIFTS,
040300             WS-CFG-MAX-CONSEC-SHIFTS, WS-CFG-MIN-REST-HOURS,
040400             WS-CFG-DEFAULT-MIN-DOCS, RSTR-VIOLATION-TABLE.
040500 200-EXIT.
040600     EXIT.
040700
040800 300-REPLACE-VIOLATS.
040900     MOVE "300-REPLACE-VIOLATS" TO RSTR-ABEND-REASON.
041000     PERFORM 310-WRITE-ONE-VIOLATION THRU 310-EXIT
041100         VARYING RSTR-VX FROM 1 BY 1
041200         UNTIL RSTR-VX > RSTR-VIO-COUNT.
041300     MOVE WS-SVH-YEAR             TO RSTR-HDR-YEAR.
041400     MOVE WS-SVH-MONTH            TO RSTR-HDR-MONTH.
041500     MOVE WS-SVH-STATUS           TO RSTR-HDR-STATUS.
041600     MOVE WS-SVH-SOLVER-STATUS    TO RSTR-HDR-SOLVER-STATUS.
041700     MOVE WS-SVH-SOLVER-TIME      TO RSTR-HDR-SOLVER-TIME.
041800     MOVE WS-SVH-OBJECTIVE-VALUE  TO RSTR-HDR-OBJECTIVE-VALUE.
041900     MOVE WS-SVH-ASSIGNMENT-COUNT TO RSTR-HDR-ASSIGNMENT-COUNT.
042000     MOVE RSTR-VIO-COUNT          TO RSTR-HDR-VIOLATION-COUNT.
042100     WRITE RSTR-SCHED-HDR-REC.
042200 300-EXIT.
042300     EXIT.
042400
042500 310-WRITE-ONE-VIOLATION.
042600     MOVE RSTR-VIO-TYPE(RSTR-VX)     TO RSTR-VIO-TYPE.
042700     MOVE RSTR-VIO-SEVERITY(RSTR-VX) TO RSTR-VIO-SEVERITY.
042800     MOVE RSTR-VIO-DOC-ID(RSTR-VX)   TO RSTR-VIO-DOC-ID.
042900     MOVE RSTR-VIO-DESC(RSTR-VX)     TO RSTR-VIO-DESCRIPTION.
043000     WRITE RSTR-VIOLATION-REC.
043100 310-EXIT.
043200     EXIT.
043300
043400 900-CLEANUP.
043500     MOVE "900-CLEANUP" TO RSTR-ABEND-REASON.
043600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043700     MOVE WS-TGT-YEAR  TO WS-CY-YEAR.
043800     MOVE WS-TGT-MONTH TO WS-CY-MONTH.
043900     DISPLAY "** SCHEDULE RE-VALIDATED FOR YYYYMM **".
044000     DISPLAY WS-CLEANUP-YM.
044100     DISPLAY "** DOCTORS ACTIVE **".
044200     DISPLAY RSTR-DOC-COUNT.
044300     DISPLAY "** ASSIGNMENTS REPLAYED **".
044400     DISPLAY WS-ASSIGNMENT-COUNT.
044500     DISPLAY "** UNMATCHED ASSIGNS SKIPPED **".
044600     DISPLAY WS-UNMATCHED-COUNT.
044700     DISPLAY "** VIOLATIONS FOUND **".
044800     DISPLAY RSTR-VIO-COUNT.
044900     DISPLAY "******** NORMAL END OF JOB RSTRVAL ********".
045000 900-EXIT.
045100     EXIT.
045200
045300 700-CLOSE-FILES.
045400     CLOSE DOCTORS-FILE, SHIFTS-FILE, CONFIG-FILE, ASSIGNS-FILE,
045500           VIOLATS-FILE, SCHEDHDR-FILE, SYSOUT.
045600 700-EXIT.
045700     EXIT.
045800
045900 1000-ABEND-RTN.
046000     WRITE SYSOUT-REC FROM RSTR-ABEND-REC.
046100     DISPLAY RSTR-ABEND-REASON.
046200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046300     DISPLAY "*** ABNORMAL END OF JOB-RSTRVAL ***" UPON CONSOLE.
046400     MOVE 16 TO RETURN-CODE.
046500     GOBACK.
