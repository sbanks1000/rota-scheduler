000100******************************************************************
000200* RSTRASG - PHYSICIAN ROTA - ASSIGNMENT RECORD LAYOUT           *
000300* FILE ASSIGNS - LINE SEQUENTIAL - ONE DOCTOR/SHIFT PAIR         *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 04/02/98                                              *
000600******************************************************************
000700* CHANGES:
000800* 04/02/98 MJO  -     ORIGINAL LAYOUT.
000900******************************************************************
001000 01  RSTR-ASSIGN-REC.
001100     05  RSTR-ASG-SHIFT-DATE          PIC 9(08).
001200     05  RSTR-ASG-SHIFT-TYPE          PIC X(01).
001300     05  RSTR-ASG-DOC-ID              PIC X(08).
001400     05  RSTR-ASG-TYPE                PIC X(10).
001500         88  RSTR-ASG-IS-SCHEDULED    VALUE "SCHEDULED".
001600     05  FILLER                       PIC X(01).
