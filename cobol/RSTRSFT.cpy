000100******************************************************************
000200* RSTRSFT - PHYSICIAN ROTA - SHIFT RECORD LAYOUT                *
000300* FILE SHIFTS - LINE SEQUENTIAL - ONE SHIFT SLOT PER RECORD      *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 03/11/97                                              *
000600******************************************************************
000700* CHANGES:
000800* 03/11/97 MJO  -     ORIGINAL LAYOUT.
000900* 14/06/99 MJO  - .01 Y2K - SHIFT-DATE CONFIRMED 8-DIGIT CCYYMMDD.
001000******************************************************************
001100 01  RSTR-SHIFT-REC.
001200     05  RSTR-SFT-DATE                PIC 9(08).
001300     05  RSTR-SFT-TYPE                PIC X(01).
001400         88  RSTR-SFT-IS-DAY          VALUE "D".
001500         88  RSTR-SFT-IS-NIGHT        VALUE "N".
001600     05  RSTR-SFT-MIN-DOCS            PIC 9(02).
001700     05  FILLER                       PIC X(01).
