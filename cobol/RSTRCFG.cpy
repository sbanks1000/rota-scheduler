000100******************************************************************
000200* RSTRCFG - PHYSICIAN ROTA - CONFIGURATION RECORD LAYOUT        *
000300* FILE CONFIG - LINE SEQUENTIAL - FIRST ACTIVE RECORD USED       *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 04/02/98                                              *
000600******************************************************************
000700* CHANGES:
000800* 04/02/98 MJO  -     ORIGINAL LAYOUT.
000900* 19/08/02 RPT  - .01 ADDED AVOID-SINGLE-DAY-OFF SWITCH.
001000* 07/03/06 MJO  - .02 ADDED DEFAULT-MIN-DOCTORS FOR BLANK MINS.
001100******************************************************************
001200 01  RSTR-CONFIG-REC.
001300     05  RSTR-CFG-NAME                PIC X(30).
001400     05  RSTR-CFG-MIN-SHIFTS          PIC 9(02).
001500     05  RSTR-CFG-MAX-SHIFTS          PIC 9(02).
001600     05  RSTR-CFG-MAX-CONSEC-SHIFTS   PIC 9(02).
001700     05  RSTR-CFG-MIN-REST-HOURS      PIC 9(02).
001800     05  RSTR-CFG-MAX-CONSEC-DAYS-OFF PIC 9(02).
001900     05  RSTR-CFG-AVOID-1-DAY-OFF-SW  PIC X(01).
002000         88  RSTR-CFG-AVOID-1-DAY-OFF VALUE "Y".
002100     05  RSTR-CFG-DEFAULT-MIN-DOCS    PIC 9(02).
002200     05  FILLER                       PIC X(02).
