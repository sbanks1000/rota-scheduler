000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSTRVCHK.
000400 AUTHOR. TERESA WONG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/05/18.
000700 DATE-COMPILED. 04/05/18.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - SOLUTION-VALIDATOR.
001300*
001400*          RE-CHECKS A SCHEDULE ALREADY BUILT IN THE CALLER'S
001500*          DOCTOR TABLE AND SLOT TABLE, RULE BY RULE, AND HANDS
001600*          BACK ONE VIOLATION ENTRY PER BREACH IN THE CALLER'S
001700*          VIOLATION TABLE.  CALLED FROM BOTH RSTRGEN (FRESH
001800*          GENERATION) AND RSTRVAL (STANDALONE RE-VALIDATION) SO
001900*          THE TWO PROGRAMS CANNOT DRIFT APART ON THE RULES.
002000*
002100******************************************************************
002200         CALLED BY                -   RSTRGEN, RSTRVAL
002300******************************************************************
002400* CHANGES:
002500* 04/05/18 TWN  -     ORIGINAL MODULE, SPLIT OUT OF RSTRGEN'S
002600*                     IN-LINE VALIDATION CODE (TICKET RS-0511)
002700*                     SO RSTRVAL COULD SHARE THE SAME LOGIC.
002800* 30/11/19 TWN  - .01 VAL-2 ASYMMETRY CONFIRMED - UNDER-MIN IS A
002900*                     WARNING, OVER-MAX IS AN ERROR (RS-0688).
003000* 12/04/23 KAD  - .02 VAL-3 STOPS AT THE FIRST OVERRUN PER
003100*                     DOCTOR RATHER THAN FLAGGING EVERY ONE.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500
004600 01  WS-WORK-DATE-NUM              PIC 9(08).
004700 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-NUM.
004800     05  WS-WD-YYYY                PIC 9(04).
004900     05  WS-WD-MM                  PIC 9(02).
005000     05  WS-WD-DD                  PIC 9(02).
005100
005200 01  WS-HOLD-DATE-NUM               PIC 9(08).
005300 01  WS-HOLD-DATE-PARTS REDEFINES WS-HOLD-DATE-NUM.
005400     05  WS-HD-YYYY                PIC 9(04).
005500     05  WS-HD-MM                  PIC 9(02).
005600     05  WS-HD-DD                  PIC 9(02).
005700
005800 01  WS-MSG-NUM-3.
005900     05  WS-MSG-NUM-3-VAL          PIC 9(03).
006000 01  WS-MSG-NUM-3-ED REDEFINES WS-MSG-NUM-3.
006100     05  WS-MSG-NUM-3-EDT          PIC ZZ9.
006200
006300 01  WS-DESC-BUILD-AREA.
006400     05  WS-DESC-DATE-ED           PIC 9(04)/99/99.
006500     05  WS-DESC-COUNT-1           PIC 9(03).
006600     05  WS-DESC-COUNT-2           PIC 9(03).
006700
006800 01  COUNTERS-AND-ACCUMULATORS.
006900     05  WS-SHIFT-COUNT            PIC 9(02) COMP-3.
007000     05  WS-REQ-MIN-DOCS           PIC 9(02) COMP-3.
007100     05  WS-RUN-LENGTH             PIC 9(03) COMP-3.
007150
007200 77  WS-RUN-FLAGGED-SW             PIC X(01).
007300     88  WS-RUN-ALREADY-FLAGGED    VALUE "Y".
007400
007500 LINKAGE SECTION.
007600 COPY RSTRDTAB.
007700 COPY RSTRSTAB.
007800 01  LK-CFG-MIN-SHIFTS             PIC 9(02) COMP-3.
007900 01  LK-CFG-MAX-SHIFTS             PIC 9(02) COMP-3.
008000 01  LK-CFG-MAX-CONSEC-SHIFTS      PIC 9(02) COMP-3.
008100 01  LK-CFG-MIN-REST-HOURS         PIC 9(02) COMP-3.
008200 01  LK-CFG-DEFAULT-MIN-DOCS       PIC 9(02) COMP-3.
008300 COPY RSTRVTAB.
008400
008500 PROCEDURE DIVISION USING RSTR-DOCTOR-TABLE, RSTR-SLOT-TABLE,
008600         LK-CFG-MIN-SHIFTS, LK-CFG-MAX-SHIFTS,
008700         LK-CFG-MAX-CONSEC-SHIFTS, LK-CFG-MIN-REST-HOURS,
008800         LK-CFG-DEFAULT-MIN-DOCS, RSTR-VIOLATION-TABLE.
008900     MOVE ZERO TO RSTR-VIO-COUNT.
009000     PERFORM 100-VAL1-COVERAGE THRU 100-EXIT.
009100     PERFORM 200-VAL2-WORKLOAD THRU 200-EXIT.
009200     PERFORM 300-VAL3-CONSEC-SHIFTS THRU 300-EXIT.
009300     IF LK-CFG-MIN-REST-HOURS >= 12
009400         PERFORM 400-VAL4-REST-PERIOD THRU 400-EXIT
009500     END-IF.
009600     GOBACK.
009700
009800*  VAL-1 - ONE VIOLATION PER UNDER-COVERED SLOT, SEVERITY ERROR,
009900*  NO OFFENDING DOCTOR.
010000 100-VAL1-COVERAGE.
010100     PERFORM 110-CHECK-ONE-SLOT THRU 110-EXIT
010200         VARYING RSTR-SX FROM 1 BY 1
010300         UNTIL RSTR-SX > RSTR-SLOT-COUNT.
010400 100-EXIT.
010500     EXIT.
010600
010700 110-CHECK-ONE-SLOT.
010800     IF RSTR-ST-MIN-DOCS(RSTR-SX) = ZERO
010900         MOVE LK-CFG-DEFAULT-MIN-DOCS TO WS-REQ-MIN-DOCS
011000     ELSE
011100         MOVE RSTR-ST-MIN-DOCS(RSTR-SX) TO WS-REQ-MIN-DOCS.
011200     IF RSTR-ST-ASSIGNED-CNT(RSTR-SX) < WS-REQ-MIN-DOCS
011300         MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM
011400         MOVE WS-WORK-DATE-NUM TO WS-DESC-DATE-ED
011500         MOVE RSTR-ST-ASSIGNED-CNT(RSTR-SX) TO WS-DESC-COUNT-1
011600         MOVE WS-REQ-MIN-DOCS TO WS-DESC-COUNT-2
011700         ADD +1 TO RSTR-VIO-COUNT
011800         SET RSTR-VX TO RSTR-VIO-COUNT
011900         MOVE "under_coverage"      TO RSTR-VIO-TYPE(RSTR-VX)
012000         MOVE "ERROR"               TO RSTR-VIO-SEVERITY(RSTR-VX)
012100         MOVE SPACES                TO RSTR-VIO-DOC-ID(RSTR-VX)
012200         STRING "SHIFT " DELIMITED BY SIZE
012300                WS-DESC-DATE-ED DELIMITED BY SIZE
012400                " " RSTR-ST-TYPE(RSTR-SX) DELIMITED BY SIZE
012500                " HAS ONLY " DELIMITED BY SIZE
012600                WS-DESC-COUNT-1 DELIMITED BY SIZE
012700                " DOCTORS (MINIMUM: " DELIMITED BY SIZE
012800                WS-DESC-COUNT-2 DELIMITED BY SIZE
012900                ")" DELIMITED BY SIZE
013000                INTO RSTR-VIO-DESC(RSTR-VX)
013100     END-IF.
013200 110-EXIT.
013300     EXIT.
013400
013500*  VAL-2 - UNDER-MIN IS A WARNING, OVER-MAX IS AN ERROR. AT MOST
013600*  ONE ENTRY OF EACH KIND PER DOCTOR.
013700 200-VAL2-WORKLOAD.
013800     PERFORM 210-CHECK-ONE-DOCTOR THRU 210-EXIT
013900         VARYING RSTR-DX FROM 1 BY 1
014000         UNTIL RSTR-DX > RSTR-DOC-COUNT.
014100 200-EXIT.
014200     EXIT.
014300
014400 210-CHECK-ONE-DOCTOR.
014500     MOVE RSTR-DT-SHIFT-CNT(RSTR-DX) TO WS-SHIFT-COUNT.
014600     IF WS-SHIFT-COUNT < LK-CFG-MIN-SHIFTS
014700         MOVE WS-SHIFT-COUNT TO WS-DESC-COUNT-1
014800         MOVE LK-CFG-MIN-SHIFTS TO WS-DESC-COUNT-2
014900         ADD +1 TO RSTR-VIO-COUNT
015000         SET RSTR-VX TO RSTR-VIO-COUNT
015100         MOVE "under_min_shifts"    TO RSTR-VIO-TYPE(RSTR-VX)
015200         MOVE "WARNING"             TO RSTR-VIO-SEVERITY(RSTR-VX)
015300         MOVE RSTR-DT-ID(RSTR-DX)   TO RSTR-VIO-DOC-ID(RSTR-VX)
015400         STRING "DOCTOR HAS " DELIMITED BY SIZE
015500                WS-DESC-COUNT-1 DELIMITED BY SIZE
015600                " SHIFTS (MINIMUM: " DELIMITED BY SIZE
015700                WS-DESC-COUNT-2 DELIMITED BY SIZE
015800                ")" DELIMITED BY SIZE
015900                INTO RSTR-VIO-DESC(RSTR-VX)
016000     END-IF.
016100     IF WS-SHIFT-COUNT > LK-CFG-MAX-SHIFTS
016200         MOVE WS-SHIFT-COUNT TO WS-DESC-COUNT-1
016300         MOVE LK-CFG-MAX-SHIFTS TO WS-DESC-COUNT-2
016400         ADD +1 TO RSTR-VIO-COUNT
016500         SET RSTR-VX TO RSTR-VIO-COUNT
016600         MOVE "over_max_shifts"     TO RSTR-VIO-TYPE(RSTR-VX)
016700         MOVE "ERROR"               TO RSTR-VIO-SEVERITY(RSTR-VX)
016800         MOVE RSTR-DT-ID(RSTR-DX)   TO RSTR-VIO-DOC-ID(RSTR-VX)
016900         STRING "DOCTOR HAS " DELIMITED BY SIZE
017000                WS-DESC-COUNT-1 DELIMITED BY SIZE
017100                " SHIFTS (MAXIMUM: " DELIMITED BY SIZE
017200                WS-DESC-COUNT-2 DELIMITED BY SIZE
017300                ")" DELIMITED BY SIZE
017400                INTO RSTR-VIO-DESC(RSTR-VX)
017500     END-IF.
017600 210-EXIT.
017700     EXIT.
017800
017900*  VAL-3 - SCAN EACH DOCTOR'S ASSIGNED SLOTS IN ORDER. A RUN IS
018000*  CONSECUTIVE SLOT INDICES. STOP AT THE FIRST RUN THAT EXCEEDS
018100*  THE LIMIT - AT MOST ONE VIOLATION PER DOCTOR.
018200 300-VAL3-CONSEC-SHIFTS.
018300     PERFORM 310-SCAN-ONE-DOCTOR THRU 310-EXIT
018400         VARYING RSTR-DX FROM 1 BY 1
018500         UNTIL RSTR-DX > RSTR-DOC-COUNT.
018600 300-EXIT.
018700     EXIT.
018800
018900 310-SCAN-ONE-DOCTOR.
019000     MOVE ZERO TO WS-RUN-LENGTH.
019100     MOVE "N" TO WS-RUN-FLAGGED-SW.
019200     PERFORM 320-SCAN-ONE-SLOT THRU 320-EXIT
019300         VARYING RSTR-SX FROM 1 BY 1
019400         UNTIL RSTR-SX > RSTR-SLOT-COUNT
019500            OR WS-RUN-ALREADY-FLAGGED.
019600 310-EXIT.
019700     EXIT.
019800
019900 320-SCAN-ONE-SLOT.
020000     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
020100         ADD +1 TO WS-RUN-LENGTH
020200     ELSE
020300         MOVE ZERO TO WS-RUN-LENGTH
020400     END-IF.
020500     IF WS-RUN-LENGTH > LK-CFG-MAX-CONSEC-SHIFTS
020600         MOVE WS-RUN-LENGTH TO WS-DESC-COUNT-1
020700         MOVE LK-CFG-MAX-CONSEC-SHIFTS TO WS-DESC-COUNT-2
020800         ADD +1 TO RSTR-VIO-COUNT
020900         SET RSTR-VX TO RSTR-VIO-COUNT
021000         MOVE "too_many_consecutive_shifts"
021100                                    TO RSTR-VIO-TYPE(RSTR-VX)
021200         MOVE "ERROR"               TO RSTR-VIO-SEVERITY(RSTR-VX)
021300         MOVE RSTR-DT-ID(RSTR-DX)   TO RSTR-VIO-DOC-ID(RSTR-VX)
021400         STRING "DOCTOR HAS " DELIMITED BY SIZE
021500                WS-DESC-COUNT-1 DELIMITED BY SIZE
021600                " CONSECUTIVE SHIFTS (MAXIMUM: " DELIMITED BY
021700                    SIZE
021800                WS-DESC-COUNT-2 DELIMITED BY SIZE
021900                ")" DELIMITED BY SIZE
022000                INTO RSTR-VIO-DESC(RSTR-VX)
022100         MOVE "Y" TO WS-RUN-FLAGGED-SW
022200     END-IF.
022300 320-EXIT.
022400     EXIT.
022500
022600*  VAL-4 - ACTIVE ONLY WHEN MIN-REST-HOURS >= 12 (TESTED BY THE
022700*  CALLER ABOVE). FOR EACH ADJACENT ASSIGNED PAIR WHERE THE
022800*  EARLIER IS A NIGHT SHIFT AND THE LATER IS A DAY SHIFT DATED
022900*  AT MOST ONE CALENDAR DAY LATER, EMIT ONE VIOLATION. A DOCTOR
023000*  MAY ACCRUE SEVERAL.
023100 400-VAL4-REST-PERIOD.
023200     PERFORM 410-SCAN-ONE-DOCTOR THRU 410-EXIT
023300         VARYING RSTR-DX FROM 1 BY 1
023400         UNTIL RSTR-DX > RSTR-DOC-COUNT.
023500 400-EXIT.
023600     EXIT.
023700
023800 410-SCAN-ONE-DOCTOR.
023900     IF RSTR-SLOT-COUNT < 2
024000         GO TO 410-EXIT.
024100     PERFORM 420-CHECK-ONE-PAIR THRU 420-EXIT
024200         VARYING RSTR-SX FROM 2 BY 1
024300         UNTIL RSTR-SX > RSTR-SLOT-COUNT.
024400 410-EXIT.
024500     EXIT.
024600
024700 420-CHECK-ONE-PAIR.
024800     IF NOT RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX - 1)
024900         GO TO 420-EXIT.
025000     IF NOT RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
025100         GO TO 420-EXIT.
025200     IF RSTR-ST-TYPE(RSTR-SX - 1) NOT = "N"
025300         GO TO 420-EXIT.
025400     IF RSTR-ST-TYPE(RSTR-SX) NOT = "D"
025500         GO TO 420-EXIT.
025600     MOVE RSTR-ST-DATE(RSTR-SX - 1) TO WS-HOLD-DATE-NUM.
025700     MOVE RSTR-ST-DATE(RSTR-SX)     TO WS-WORK-DATE-NUM.
025800     IF WS-WORK-DATE-NUM - WS-HOLD-DATE-NUM > 1
025900         GO TO 420-EXIT.
026000     ADD +1 TO RSTR-VIO-COUNT.
026100     SET RSTR-VX TO RSTR-VIO-COUNT.
026200     MOVE "insufficient_rest"     TO RSTR-VIO-TYPE(RSTR-VX).
026300     MOVE "ERROR"                 TO RSTR-VIO-SEVERITY(RSTR-VX).
026400     MOVE RSTR-DT-ID(RSTR-DX)     TO RSTR-VIO-DOC-ID(RSTR-VX).
026500     MOVE WS-HOLD-DATE-NUM TO WS-DESC-DATE-ED.
026600     STRING "DOCTOR WORKED NIGHT SHIFT " DELIMITED BY SIZE
026700            WS-DESC-DATE-ED DELIMITED BY SIZE
026800            " FOLLOWED BY A DAY SHIFT WITHOUT THE REQUIRED "
026900                DELIMITED BY SIZE
027000            "REST PERIOD" DELIMITED BY SIZE
027100            INTO RSTR-VIO-DESC(RSTR-VX).
027200 420-EXIT.
027300     EXIT.
