000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSTRGEN.
000400 AUTHOR. M. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE MONTHLY PHYSICIAN ROTA.
001300*
001400*          IT LOADS THE ACTIVE DOCTOR ROSTER, THE MONTH'S SHIFT
001500*          SLOTS, APPROVED LEAVE, THE ACTIVE CONFIGURATION AND
001600*          THE SPECIALTY-MIX REQUIREMENTS, THEN BUILDS A
001700*          DOCTOR-BY-SHIFT ASSIGNMENT SATISFYING THE COVERAGE,
001800*          LEAVE, WORKLOAD-BAND, CONSECUTIVE-SHIFT, REST-PERIOD,
001900*          DAYS-OFF AND SPECIALTY-MIX RULES.  IT THEN WRITES THE
002000*          SCHEDULE HEADER AND ASSIGNMENTS, CALLS RSTRVCHK TO
002100*          VALIDATE THE RESULT, AND WRITES THE VIOLATIONS.
002200*
002300******************************************************************
002400         INPUT FILE               -   DOCTORS
002500         INPUT FILE               -   SHIFTS
002600         INPUT FILE               -   LEAVES
002700         INPUT FILE               -   CONFIG
002800         INPUT FILE               -   REQUIRES
002900         OUTPUT FILE              -   ASSIGNS
003000         OUTPUT FILE              -   VIOLATS
003100         I-O   FILE               -   SCHEDHDR
003200         DUMP FILE                -   SYSOUT
003300         CALLED MODULE            -   RSTRVCHK
003400******************************************************************
003500* CHANGES:
003600* 03/11/97 MJO  -     ORIGINAL PROGRAM - GREEDY FIRST-FIT SOLVER.
003700* 14/06/99 MJO  - .01 Y2K - ALL DATES CONFIRMED 8-DIGIT CCYYMMDD.
003800* 22/09/04 MJO  - .02 ADDED SPECIALTY-MIX PASS (REQUEST R-0447).
003900* 19/08/02 RPT  - .03 ADDED AVOID-SINGLE-DAY-OFF REPAIR PASS.
004000* 07/03/06 MJO  - .04 DEFAULT-MIN-DOCTORS WHEN SHIFT MIN IS ZERO.
004100* 11/09/13 TWN  - .05 REFUSE REGEN OF A FINALIZED SCHEDULE.
004200* 04/05/18 TWN  - .06 CALL OUT TO RSTRVCHK INSTEAD OF IN-LINE.
004300* 26/02/26 KAD  - .07 TICKET RS-1182 - ELAPSED TIME TO 2 DECIMALS.
004400* 10/08/26 KAD  - .08 TICKET RS-1240 - 130-CONSEC-WINDOW-OK WAS
004500*                     LETTING A RUN OF MAX-CONSEC-SHIFTS + 1
004600*                     THROUGH BECAUSE THE CANDIDATE SLOT IS NOT
004700*                     YET MARKED ASSIGNED WHEN THE WINDOW IS
004800*                     COUNTED. VETO NOW FIRES AT RUN-LENGTH =
004900*                     MAX-CONSEC-SHIFTS, NOT MAX + 1.
005000* 10/08/26 KAD  - .09 TICKET RS-1241 - ADDED 190-REPAIR-MAX-
005100*                     CONSEC-OFF. MAX-CONSEC-DAYS-OFF WAS BEING
005200*                     LOADED FROM THE CONFIGURATION RECORD AND
005300*                     NEVER ENFORCED - ONLY THE SINGLE-DAY-OFF
005400*                     GAP WAS BEING CLOSED.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT DOCTORS-FILE
006900     ASSIGN TO UT-S-DOCTORS
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS IS DOCFCODE.
007200
007300     SELECT SHIFTS-FILE
007400     ASSIGN TO UT-S-SHIFTS
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS IS SFTFCODE.
007700
007800     SELECT LEAVES-FILE
007900     ASSIGN TO UT-S-LEAVES
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS IS LVFCODE.
008200
008300     SELECT CONFIG-FILE
008400     ASSIGN TO UT-S-CONFIG
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       FILE STATUS IS CFGFCODE.
008700
008800     SELECT REQUIRES-FILE
008900     ASSIGN TO UT-S-REQUIRES
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS IS RQFCODE.
009200
009300     SELECT ASSIGNS-FILE
009400     ASSIGN TO UT-S-ASSIGNS
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       FILE STATUS IS ASGFCODE.
009700
009800     SELECT VIOLATS-FILE
009900     ASSIGN TO UT-S-VIOLATS
010000       ORGANIZATION IS LINE SEQUENTIAL
010100       FILE STATUS IS VIOFCODE.
010200
010300     SELECT SCHEDHDR-FILE
010400     ASSIGN TO UT-S-SCHEDHDR
010500       ORGANIZATION IS LINE SEQUENTIAL
010600       FILE STATUS IS HDRFCODE.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(132).
011700
011800 FD  DOCTORS-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     DATA RECORD IS RSTR-DOCTOR-REC.
012200 COPY RSTRDOC.
012300
012400 FD  SHIFTS-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS RSTR-SHIFT-REC.
012800 COPY RSTRSFT.
012900
013000 FD  LEAVES-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     DATA RECORD IS RSTR-LEAVE-REC.
013400 COPY RSTRLV.
013500
013600 FD  CONFIG-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     DATA RECORD IS RSTR-CONFIG-REC.
014000 COPY RSTRCFG.
014100
014200 FD  REQUIRES-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     DATA RECORD IS RSTR-REQUIRE-REC.
014600 COPY RSTRRQ.
014700
014800 FD  ASSIGNS-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     DATA RECORD IS RSTR-ASSIGN-REC.
015200 COPY RSTRASG.
015300
015400 FD  VIOLATS-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     DATA RECORD IS RSTR-VIOLATION-REC.
015800 COPY RSTRVIO.
015900
016000 FD  SCHEDHDR-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     DATA RECORD IS RSTR-SCHED-HDR-REC.
016400 COPY RSTRHDR.
016500
016600 WORKING-STORAGE SECTION.
016700
016800 01  FILE-STATUS-CODES.
016900     05  DOCFCODE                PIC X(2).
017000         88  DOC-READ-OK          VALUE "00".
017100     05  SFTFCODE                PIC X(2).
017200         88  SFT-READ-OK          VALUE "00".
017300     05  LVFCODE                 PIC X(2).
017400         88  LV-READ-OK           VALUE "00".
017500     05  CFGFCODE                PIC X(2).
017600         88  CFG-READ-OK          VALUE "00".
017700     05  RQFCODE                 PIC X(2).
017800         88  RQ-READ-OK           VALUE "00".
017900     05  ASGFCODE                PIC X(2).
018000     05  VIOFCODE                PIC X(2).
018100     05  HDRFCODE                PIC X(2).
018200         88  HDR-READ-OK          VALUE "00".
018300         88  HDR-NOT-FOUND        VALUE "35".
018400     05  FILLER                   PIC X(01).
018500
018600** SHARED TABLES - SAME SHAPE AS RSTRVAL
018700 COPY RSTRDTAB.
018800 COPY RSTRSTAB.
018900 COPY RSTRABND.
019000
019100** THE ACTIVE CONFIGURATION AND THE REQUIREMENT TABLE ARE LOCAL
019200** TO THIS PROGRAM - THE MONTH-VALIDATION DRIVER DOES NOT NEED
019300** THE SPECIALTY-MIX RULE, ONLY THE FOUR VAL- CHECKS.
019400 01  WS-ACTIVE-CONFIG.
019500     05  WS-CFG-FOUND-SW          PIC X(01) VALUE "N".
019600         88  WS-CFG-WAS-FOUND     VALUE "Y".
019700     05  WS-CFG-MIN-SHIFTS        PIC 9(02) COMP-3.
019800     05  WS-CFG-MAX-SHIFTS        PIC 9(02) COMP-3.
019900     05  WS-CFG-MAX-CONSEC-SHIFTS PIC 9(02) COMP-3.
020000     05  WS-CFG-MIN-REST-HOURS    PIC 9(02) COMP-3.
020100     05  WS-CFG-MAX-CONSEC-OFF    PIC 9(02) COMP-3.
020200     05  WS-CFG-AVOID-1-DAY-OFF   PIC X(01).
020300         88  WS-CFG-AVOID-1-ACTIVE VALUE "Y".
020400     05  WS-CFG-DEFAULT-MIN-DOCS  PIC 9(02) COMP-3.
020500     05  FILLER                   PIC X(01).
020600
020700 01  WS-REQUIRE-TABLE.
020800     05  WS-RQ-COUNT              PIC 9(03) COMP.
020900     05  WS-RQ-ENTRY OCCURS 50 TIMES INDEXED BY WS-RQX.
021000         10  WS-RQ-APPLIES-TO     PIC X(07).
021100             88  WS-RQ-APPL-ALL      VALUE "ALL".
021200             88  WS-RQ-APPL-DAY      VALUE "DAY".
021300             88  WS-RQ-APPL-NIGHT    VALUE "NIGHT".
021400             88  WS-RQ-APPL-WEEKDAY  VALUE "WEEKDAY".
021500             88  WS-RQ-APPL-WEEKEND  VALUE "WEEKEND".
021600         10  WS-RQ-SPEC-CODE      PIC X(04).
021700         10  WS-RQ-MIN-WITH-SPEC  PIC 9(02) COMP-3.
021800     05  FILLER                   PIC X(01).
021900
022000 COPY RSTRVTAB.
022100
022200** DATE WORKED INTO ITS PARTS - FIRST OF THE REQUIRED REDEFINES
022300 01  WS-WORK-DATE-NUM             PIC 9(08).
022400 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-NUM.
022500     05  WS-WD-YYYY               PIC 9(04).
022600     05  WS-WD-MM                 PIC 9(02).
022700     05  WS-WD-DD                 PIC 9(02).
022800
022900** START/END TIME OF DAY - SECOND AND THIRD REDEFINES
023000 01  WS-START-TIME-RAW           PIC 9(08).
023100 01  WS-START-TIME-PARTS REDEFINES WS-START-TIME-RAW.
023200     05  WS-START-HH               PIC 9(02).
023300     05  WS-START-MM               PIC 9(02).
023400     05  WS-START-SS               PIC 9(02).
023500     05  WS-START-HS               PIC 9(02).
023600
023700 01  WS-END-TIME-RAW              PIC 9(08).
023800 01  WS-END-TIME-PARTS REDEFINES WS-END-TIME-RAW.
023900     05  WS-END-HH                 PIC 9(02).
024000     05  WS-END-MM                 PIC 9(02).
024100     05  WS-END-SS                 PIC 9(02).
024200     05  WS-END-HS                 PIC 9(02).
024300
024400 01  WS-TARGET-MONTH.
024500     05  WS-TGT-YEAR              PIC 9(04) COMP.
024600     05  WS-TGT-MONTH             PIC 9(02) COMP.
024700     05  FILLER                   PIC X(01).
024800
024900** JULIAN-DAY-NUMBER METHOD FOR DAY-OF-WEEK - NO INTRINSIC
025000** FUNCTIONS ARE USED ON THIS SHOP'S COMPILER.
025100 01  WS-DAY-OF-WEEK-WORK.
025200     05  WS-DOW-A                  PIC S9(05) COMP-3.
025300     05  WS-DOW-Y                  PIC S9(07) COMP-3.
025400     05  WS-DOW-M                  PIC S9(05) COMP-3.
025500     05  WS-DOW-JDN                PIC S9(09) COMP-3.
025600     05  WS-DOW-RESULT             PIC 9(01) COMP-3.
025700         88  WS-DOW-IS-WEEKEND     VALUES 5 6.
025800     05  FILLER                   PIC X(01).
025900
026000 01  WS-DAY-OFF-REPAIR-WORK.
026100     05  WS-TEST-DAY               PIC 9(02) COMP-3.
026200     05  WS-DAY-WORKED-SW          PIC X(01).
026300         88  WS-DAY-WAS-WORKED     VALUE "Y".
026400     05  WS-DAY-N-WORKED-SW        PIC X(01).
026500         88  WS-DAY-N-WAS-WORKED   VALUE "Y".
026600     05  WS-DAY-N2-WORKED-SW       PIC X(01).
026700         88  WS-DAY-N2-WAS-WORKED  VALUE "Y".
026800     05  WS-DAY-OFF-FIX-SW         PIC X(01).
026900         88  WS-DAY-OFF-FIXED      VALUE "Y".
027000     05  WS-DAY-HAS-SHIFT-SW       PIC X(01).
027100         88  WS-DAY-HAS-A-SHIFT    VALUE "Y".
027200     05  WS-OFF-RUN                PIC 9(02) COMP-3.
027300     05  FILLER                    PIC X(01).
027400
027500 77  WS-SPECIALTY-TEST-SW          PIC X(01).
027600     88  WS-DOC-HOLDS-SPEC         VALUE "Y".
027700
027800 01  WS-MISC-SWITCHES.
027900     05  WS-SOLVER-STATUS         PIC X(10) VALUE "FEASIBLE".
028000         88  WS-SOLVER-OPTIMAL    VALUE "OPTIMAL".
028100         88  WS-SOLVER-FEASIBLE   VALUE "FEASIBLE".
028200         88  WS-SOLVER-INFEASIBLE VALUE "INFEASIBLE".
028300     05  WS-SLOT-UNREACHABLE-SW   PIC X(01) VALUE "N".
028400         88  WS-SLOT-UNREACHABLE  VALUE "Y".
028500     05  WS-SPEC-HELD-ANYWHERE-SW PIC X(01).
028600         88  WS-SPEC-HELD-BY-SOME VALUE "Y".
028700     05  FILLER                   PIC X(01).
028800
028900 01  COUNTERS-AND-ACCUMULATORS.
029000     05  WS-ASSIGNMENT-COUNT      PIC 9(05) COMP.
029100     05  WS-OBJECTIVE-VALUE       PIC S9(09) COMP-3.
029200     05  WS-NEEDED                PIC 9(02) COMP-3.
029300     05  WS-REQ-MIN-DOCS          PIC 9(02) COMP-3.
029400     05  WS-HOLD-SUB              PIC 9(02) COMP-3.
029500     05  WS-WINDOW-START          PIC 9(04) COMP.
029600     05  WS-WINDOW-RUN            PIC 9(03) COMP.
029700     05  WS-DAY-SUB               PIC 9(02) COMP-3.
029800     05  FILLER                   PIC X(01).
029900
030000 PROCEDURE DIVISION.
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030200     PERFORM 010-LOAD-CONFIG THRU 010-EXIT.
030300     PERFORM 020-LOAD-REQUIREMENTS THRU 020-EXIT.
030400     PERFORM 030-LOAD-DOCTORS THRU 030-EXIT.
030500     PERFORM 040-LOAD-SHIFTS THRU 040-EXIT.
030600     PERFORM 050-LOAD-LEAVE THRU 050-EXIT.
030700     PERFORM 100-GENERATE-SCHEDULE THRU 100-EXIT.
030800     PERFORM 300-WRITE-SCHEDULE THRU 300-EXIT.
030900     PERFORM 900-CLEANUP THRU 900-EXIT.
031000     MOVE ZERO TO RETURN-CODE.
031100     GOBACK.
031200
031300 000-HOUSEKEEPING.
031400     MOVE "000-HOUSEKEEPING" TO RSTR-ABEND-REASON.
031500     DISPLAY "******** BEGIN JOB RSTRGEN ********".
031600     ACCEPT WS-START-TIME-RAW FROM TIME.
031700     OPEN INPUT DOCTORS-FILE, SHIFTS-FILE, LEAVES-FILE,
031800                CONFIG-FILE, REQUIRES-FILE.
031900     OPEN OUTPUT SYSOUT.
032000     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-MISC-SWITCHES.
032100     MOVE "N" TO WS-CFG-FOUND-SW.
032200
032300*  A REGENERATION REQUEST AGAINST A FINALIZED SCHEDULE IS
032400*  REFUSED - PEEK THE PRIOR HEADER, IF ANY, BEFORE WE TOUCH IT.
032500     OPEN INPUT SCHEDHDR-FILE.
032600     IF HDR-READ-OK
032700         READ SCHEDHDR-FILE
032800         IF HDR-READ-OK AND RSTR-HDR-IS-FINALIZED
032900             CLOSE SCHEDHDR-FILE
033000             MOVE "** SCHEDULE IS FINALIZED - REGEN REFUSED"
033100                  TO RSTR-ABEND-REASON
033200             GO TO 1000-ABEND-RTN
033300         END-IF
033400     END-IF.
033500     CLOSE SCHEDHDR-FILE.
033600     OPEN OUTPUT SCHEDHDR-FILE, ASSIGNS-FILE, VIOLATS-FILE.
033700 000-EXIT.
033800     EXIT.
033900
034000 010-LOAD-CONFIG.
034100     MOVE "010-LOAD-CONFIG" TO RSTR-ABEND-REASON.
034200     READ CONFIG-FILE INTO RSTR-CONFIG-REC
034300         AT END GO TO 010-EXIT
034400     END-READ.
034500     MOVE "Y" TO WS-CFG-FOUND-SW.
034600     MOVE RSTR-CFG-MIN-SHIFTS        TO WS-CFG-MIN-SHIFTS.
034700     MOVE RSTR-CFG-MAX-SHIFTS        TO WS-CFG-MAX-SHIFTS.
034800     MOVE RSTR-CFG-MAX-CONSEC-SHIFTS TO WS-CFG-MAX-CONSEC-SHIFTS.
034900     MOVE RSTR-CFG-MIN-REST-HOURS    TO WS-CFG-MIN-REST-HOURS.
035000     MOVE RSTR-CFG-MAX-CONSEC-DAYS-OFF
035100                                      TO WS-CFG-MAX-CONSEC-OFF.
035200     MOVE RSTR-CFG-AVOID-1-DAY-OFF-SW TO WS-CFG-AVOID-1-DAY-OFF.
035300     MOVE RSTR-CFG-DEFAULT-MIN-DOCS  TO WS-CFG-DEFAULT-MIN-DOCS.
035400 010-EXIT.
035500     IF NOT WS-CFG-WAS-FOUND
035600         MOVE "** NO ACTIVE CONFIGURATION ON FILE"
035700              TO RSTR-ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900     EXIT.
036000
036100 020-LOAD-REQUIREMENTS.
036200     MOVE "020-LOAD-REQUIREMENTS" TO RSTR-ABEND-REASON.
036300     MOVE ZERO TO WS-RQ-COUNT.
036400 021-READ-REQUIRE.
036500     READ REQUIRES-FILE INTO RSTR-REQUIRE-REC
036600         AT END GO TO 020-EXIT
036700     END-READ.
036800     ADD +1 TO WS-RQ-COUNT.
036900     SET WS-RQX TO WS-RQ-COUNT.
037000     MOVE RSTR-RQ-APPLIES-TO     TO WS-RQ-APPLIES-TO(WS-RQX).
037100     MOVE RSTR-RQ-SPECIALTY-CODE TO WS-RQ-SPEC-CODE(WS-RQX).
037200     MOVE RSTR-RQ-MIN-WITH-SPECIALTY
037300                                 TO WS-RQ-MIN-WITH-SPEC(WS-RQX).
037400     GO TO 021-READ-REQUIRE.
037500 020-EXIT.
037600     EXIT.
037700
037800*  FOR EACH ACTIVE DOCTOR, LOAD THE NAME/SPECIALTY TABLE AND
037900*  CLEAR THE LEAVE/ASSIGNMENT FLAG ARRAYS. THE THREE CLEARING
038000*  LOOPS ARE SEPARATE PARAGRAPHS SO EACH RUNS UNDER ITS OWN
038100*  GOVERNING PERFORM, NOT AN IN-LINE LOOP.
038200 030-LOAD-DOCTORS.
038300     MOVE "030-LOAD-DOCTORS" TO RSTR-ABEND-REASON.
038400     MOVE ZERO TO RSTR-DOC-COUNT.
038500 031-READ-DOCTOR.
038600     READ DOCTORS-FILE INTO RSTR-DOCTOR-REC
038700         AT END GO TO 030-EXIT
038800     END-READ.
038900     IF RSTR-DOC-IS-ACTIVE
039000         ADD +1 TO RSTR-DOC-COUNT
039100         SET RSTR-DX TO RSTR-DOC-COUNT
039200         MOVE RSTR-DOC-ID   TO RSTR-DT-ID(RSTR-DX)
039300         MOVE RSTR-DOC-NAME TO RSTR-DT-NAME(RSTR-DX)
039400         MOVE ZERO TO RSTR-DT-SHIFT-CNT(RSTR-DX)
039500         PERFORM 032-COPY-SPEC-CODE THRU 032-EXIT
039600             VARYING RSTR-DSP-IDX FROM 1 BY 1
039700             UNTIL RSTR-DSP-IDX > 5
039800         PERFORM 033-CLEAR-LEAVE-FLAG THRU 033-EXIT
039900             VARYING RSTR-DLV-IDX FROM 1 BY 1
040000             UNTIL RSTR-DLV-IDX > 31
040100         PERFORM 034-CLEAR-ASSIGN-FLAG THRU 034-EXIT
040200             VARYING RSTR-DSL-IDX FROM 1 BY 1
040300             UNTIL RSTR-DSL-IDX > 62
040400     END-IF.
040500     GO TO 031-READ-DOCTOR.
040600 030-EXIT.
040700     IF RSTR-DOC-COUNT = ZERO
040800         MOVE "** NO ACTIVE DOCTORS ON FILE"
040900              TO RSTR-ABEND-REASON
041000         GO TO 1000-ABEND-RTN.
041100     EXIT.
041200
041300 032-COPY-SPEC-CODE.
041400     MOVE RSTR-DOC-SPEC-CODE(RSTR-DSP-IDX) TO
041500          RSTR-DT-SPEC-CODE(RSTR-DX, RSTR-DSP-IDX).
041600 032-EXIT.
041700     EXIT.
041800
041900 033-CLEAR-LEAVE-FLAG.
042000     MOVE "N" TO RSTR-DT-LEAVE-FLAG(RSTR-DX, RSTR-DLV-IDX).
042100 033-EXIT.
042200     EXIT.
042300
042400 034-CLEAR-ASSIGN-FLAG.
042500     MOVE "N" TO RSTR-DT-ASSIGN-FLAG(RSTR-DX, RSTR-DSL-IDX).
042600 034-EXIT.
042700     EXIT.
042800
042900*  SHIFTS ARRIVE PRESORTED DATE/TYPE, D BEFORE N. THE TABLE
043000*  ORDER BECOMES THE SLOT SEQUENCE FOR THE CONSECUTIVE/REST
043100*  RULES. THE FIRST RECORD FIXES THE TARGET YEAR/MONTH.
043200 040-LOAD-SHIFTS.
043300     MOVE "040-LOAD-SHIFTS" TO RSTR-ABEND-REASON.
043400     MOVE ZERO TO RSTR-SLOT-COUNT.
043500 041-READ-SHIFT.
043600     READ SHIFTS-FILE INTO RSTR-SHIFT-REC
043700         AT END GO TO 040-EXIT
043800     END-READ.
043900     ADD +1 TO RSTR-SLOT-COUNT.
044000     SET RSTR-SX TO RSTR-SLOT-COUNT.
044100     MOVE RSTR-SFT-DATE     TO RSTR-ST-DATE(RSTR-SX).
044200     MOVE RSTR-SFT-TYPE     TO RSTR-ST-TYPE(RSTR-SX).
044300     MOVE RSTR-SFT-MIN-DOCS TO RSTR-ST-MIN-DOCS(RSTR-SX).
044400     MOVE ZERO TO RSTR-ST-ASSIGNED-CNT(RSTR-SX).
044500     IF RSTR-SLOT-COUNT = 1
044600         MOVE RSTR-SFT-DATE TO WS-WORK-DATE-NUM
044700         MOVE WS-WD-YYYY    TO WS-TGT-YEAR
044800         MOVE WS-WD-MM      TO WS-TGT-MONTH
044900     END-IF.
045000     GO TO 041-READ-SHIFT.
045100 040-EXIT.
045200     IF RSTR-SLOT-COUNT = ZERO
045300         MOVE "** NO SHIFTS ON FILE FOR TARGET MONTH"
045400              TO RSTR-ABEND-REASON
045500         GO TO 1000-ABEND-RTN.
045600     EXIT.
045700
045800*  EXPAND EACH APPROVED LEAVE SPAN INTO PER-DAY FLAGS, CLIPPED
045900*  TO THE FIRST/LAST DAY OF THE TARGET MONTH.
046000 050-LOAD-LEAVE.
046100     MOVE "050-LOAD-LEAVE" TO RSTR-ABEND-REASON.
046200 051-READ-LEAVE.
046300     READ LEAVES-FILE INTO RSTR-LEAVE-REC
046400         AT END GO TO 050-EXIT
046500     END-READ.
046600     IF RSTR-LV-IS-APPROVED
046700         PERFORM 055-EXPAND-LEAVE-SPAN THRU 055-EXIT
046800     END-IF.
046900     GO TO 051-READ-LEAVE.
047000 050-EXIT.
047100     EXIT.
047200
047300 055-EXPAND-LEAVE-SPAN.
047400     SET RSTR-DX TO 1.
047500     SEARCH RSTR-DOC-ENTRY
047600         AT END GO TO 055-EXIT
047700         WHEN RSTR-DT-ID(RSTR-DX) = RSTR-LV-DOC-ID
047800             CONTINUE
047900     END-SEARCH.
048000     PERFORM 056-TEST-LEAVE-DAY THRU 056-EXIT
048100         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 31.
048200 055-EXIT.
048300     EXIT.
048400
048500 056-TEST-LEAVE-DAY.
048600     MOVE WS-TGT-YEAR  TO WS-WD-YYYY.
048700     MOVE WS-TGT-MONTH TO WS-WD-MM.
048800     MOVE WS-DAY-SUB   TO WS-WD-DD.
048900     IF WS-WORK-DATE-NUM >= RSTR-LV-START-DATE
049000        AND WS-WORK-DATE-NUM <= RSTR-LV-END-DATE
049100         MOVE "Y" TO RSTR-DT-LEAVE-FLAG(RSTR-DX, WS-DAY-SUB).
049200 056-EXIT.
049300     EXIT.
049400
049500*===============================================================
049600* SCHEDULE-GENERATOR - ONE GREEDY-WITH-REPAIR PASS OVER THE
049700* SLOT SEQUENCE, THEN A REPAIR PASS FOR THE MONTHLY BAND AND
049800* THE DAYS-OFF PATTERNS (GEN-6/GEN-7), THEN A TOP-UP PASS FOR
049900* THE SPECIALTY-MIX RULE (GEN-8).
050000*===============================================================
050100 100-GENERATE-SCHEDULE.
050200     PERFORM 120-FILL-SLOT THRU 120-EXIT
050300         VARYING RSTR-SX FROM 1 BY 1
050400         UNTIL RSTR-SX > RSTR-SLOT-COUNT.
050500     PERFORM 160-REPAIR-MONTHLY-BAND THRU 160-EXIT.
050600     PERFORM 166-REPAIR-DAYS-OFF THRU 166-EXIT.
050700     PERFORM 190-REPAIR-MAX-CONSEC-OFF THRU 190-EXIT.
050800     PERFORM 170-CHECK-SPECIALTY-MIX THRU 170-EXIT.
050900     IF WS-SLOT-UNREACHABLE
051000         SET WS-SOLVER-INFEASIBLE TO TRUE
051100     ELSE
051200         SET WS-SOLVER-FEASIBLE TO TRUE.
051300 100-EXIT.
051400     EXIT.
051500
051600*  GEN-1 COVERAGE, GEN-2 LEAVE, GEN-3 MAX BAND, GEN-4 CONSEC
051700*  SLOTS AND GEN-5 REST ARE ALL TESTED HERE AS EACH CANDIDATE
051800*  IS CONSIDERED FOR THE CURRENT SLOT.
051900 120-FILL-SLOT.
052000     IF RSTR-ST-MIN-DOCS(RSTR-SX) = ZERO
052100         MOVE WS-CFG-DEFAULT-MIN-DOCS TO WS-REQ-MIN-DOCS
052200     ELSE
052300         MOVE RSTR-ST-MIN-DOCS(RSTR-SX) TO WS-REQ-MIN-DOCS.
052400
052500     PERFORM 125-TRY-DOCTOR THRU 125-EXIT
052600         VARYING RSTR-DX FROM 1 BY 1
052700         UNTIL RSTR-DX > RSTR-DOC-COUNT
052800            OR RSTR-ST-ASSIGNED-CNT(RSTR-SX) >= WS-REQ-MIN-DOCS.
052900
053000     IF RSTR-ST-ASSIGNED-CNT(RSTR-SX) < WS-REQ-MIN-DOCS
053100         SET WS-SLOT-UNREACHABLE TO TRUE.
053200 120-EXIT.
053300     EXIT.
053400
053500 125-TRY-DOCTOR.
053600     IF RSTR-DT-SHIFT-CNT(RSTR-DX) >= WS-CFG-MAX-SHIFTS
053700         GO TO 125-EXIT.
053800     PERFORM 126-DAY-OF-LEAVE-CHECK THRU 126-EXIT.
053900     IF WS-SLOT-UNREACHABLE-SW = "L"
054000         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
054100         GO TO 125-EXIT.
054200     PERFORM 130-CONSEC-WINDOW-OK THRU 130-EXIT.
054300     IF WS-SLOT-UNREACHABLE-SW = "C"
054400         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
054500         GO TO 125-EXIT.
054600     PERFORM 150-REST-PERIOD-OK THRU 150-EXIT.
054700     IF WS-SLOT-UNREACHABLE-SW = "R"
054800         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
054900         GO TO 125-EXIT.
055000
055100     SET RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX) TO TRUE.
055200     ADD +1 TO RSTR-DT-SHIFT-CNT(RSTR-DX).
055300     ADD +1 TO RSTR-ST-ASSIGNED-CNT(RSTR-SX).
055400 125-EXIT.
055500     EXIT.
055600
055700*  GEN-2 - A DOCTOR ON LEAVE FOR THE SLOT'S CALENDAR DAY MAY
055800*  NOT BE ASSIGNED. WS-SLOT-UNREACHABLE-SW IS REUSED HERE AS A
055900*  ONE-LETTER VETO CODE, CLEARED BY THE CALLER ABOVE.
056000 126-DAY-OF-LEAVE-CHECK.
056100     MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM.
056200     MOVE WS-WD-DD TO WS-DAY-SUB.
056300     IF RSTR-DT-LEAVE-FLAG(RSTR-DX, WS-DAY-SUB) = "Y"
056400         MOVE "L" TO WS-SLOT-UNREACHABLE-SW.
056500 126-EXIT.
056600     EXIT.
056700
056800*  GEN-4 - IN EVERY WINDOW OF (MAX-CONSEC-SHIFTS + 1) SLOTS A
056900*  DOCTOR MAY WORK AT MOST MAX-CONSEC-SHIFTS OF THEM. THE
057000*  WINDOW EXCLUDES THE CANDIDATE SLOT ITSELF (NOT YET MARKED
057100*  ASSIGNED), SO MAX-CONSEC-SHIFTS ALREADY-ASSIGNED SLOTS IN
057200*  THE PRIOR PART OF THE WINDOW MEANS TAKING THE CANDIDATE
057300*  WOULD MAKE A RUN OF MAX-CONSEC-SHIFTS + 1 - VETO AT THAT
057400*  POINT, NOT ONE PAST IT (TICKET RS-1240).
057500 130-CONSEC-WINDOW-OK.
057600     MOVE ZERO TO WS-WINDOW-RUN.
057700     COMPUTE WS-WINDOW-START =
057800             RSTR-SX - WS-CFG-MAX-CONSEC-SHIFTS.
057900     IF WS-WINDOW-START < 1
058000         MOVE 1 TO WS-WINDOW-START.
058100     PERFORM 131-COUNT-WINDOW-SLOT THRU 131-EXIT
058200         VARYING WS-HOLD-SUB FROM WS-WINDOW-START BY 1
058300         UNTIL WS-HOLD-SUB > RSTR-SX.
058400     IF WS-WINDOW-RUN >= WS-CFG-MAX-CONSEC-SHIFTS
058500         MOVE "C" TO WS-SLOT-UNREACHABLE-SW.
058600 130-EXIT.
058700     EXIT.
058800
058900 131-COUNT-WINDOW-SLOT.
059000     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, WS-HOLD-SUB)
059100         ADD +1 TO WS-WINDOW-RUN.
059200 131-EXIT.
059300     EXIT.
059400
059500*  GEN-5 - ACTIVE ONLY WHEN MIN-REST-HOURS IS AT LEAST 12. A
059600*  DOCTOR MAY NOT WORK A NIGHT SHIFT IMMEDIATELY FOLLOWED IN
059700*  THE SLOT SEQUENCE BY A DAY SHIFT DATED THE SAME OR NEXT DAY.
059800 150-REST-PERIOD-OK.
059900     IF WS-CFG-MIN-REST-HOURS < 12
060000         GO TO 150-EXIT.
060100     IF RSTR-SX = 1
060200         GO TO 150-EXIT.
060300     COMPUTE WS-HOLD-SUB = RSTR-SX - 1.
060400     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, WS-HOLD-SUB)
060500        AND RSTR-ST-TYPE(WS-HOLD-SUB) = "N"
060600        AND RSTR-ST-TYPE(RSTR-SX) = "D"
060700        AND RSTR-ST-DATE(RSTR-SX) - RSTR-ST-DATE(WS-HOLD-SUB)
060800                <= 1
060900         MOVE "R" TO WS-SLOT-UNREACHABLE-SW.
061000 150-EXIT.
061100     EXIT.
061200
061300*  GEN-3 MINIMUM HALF - TOP UP ANY DOCTOR LEFT UNDER THE
061400*  MONTHLY MINIMUM BY OFFERING THEM SPARE SLOTS THAT STILL
061500*  PASS THE CONSECUTIVE/REST TESTS.
061600 160-REPAIR-MONTHLY-BAND.
061700     PERFORM 162-REPAIR-ONE-DOCTOR THRU 162-EXIT
061800         VARYING RSTR-DX FROM 1 BY 1
061900         UNTIL RSTR-DX > RSTR-DOC-COUNT.
062000 160-EXIT.
062100     EXIT.
062200
062300 162-REPAIR-ONE-DOCTOR.
062400     PERFORM 164-OFFER-SLOT THRU 164-EXIT
062500         VARYING RSTR-SX FROM 1 BY 1
062600         UNTIL RSTR-SX > RSTR-SLOT-COUNT
062700            OR RSTR-DT-SHIFT-CNT(RSTR-DX) >= WS-CFG-MIN-SHIFTS.
062800 162-EXIT.
062900     EXIT.
063000
063100 164-OFFER-SLOT.
063200     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
063300         GO TO 164-EXIT.
063400     PERFORM 126-DAY-OF-LEAVE-CHECK THRU 126-EXIT.
063500     IF WS-SLOT-UNREACHABLE-SW = "L"
063600         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
063700         GO TO 164-EXIT.
063800     PERFORM 130-CONSEC-WINDOW-OK THRU 130-EXIT.
063900     IF WS-SLOT-UNREACHABLE-SW = "C"
064000         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
064100         GO TO 164-EXIT.
064200     PERFORM 150-REST-PERIOD-OK THRU 150-EXIT.
064300     IF WS-SLOT-UNREACHABLE-SW = "R"
064400         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
064500         GO TO 164-EXIT.
064600     SET RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX) TO TRUE.
064700     ADD +1 TO RSTR-DT-SHIFT-CNT(RSTR-DX).
064800     ADD +1 TO RSTR-ST-ASSIGNED-CNT(RSTR-SX).
064900 164-EXIT.
065000     EXIT.
065100
065200*  GEN-6 NO SINGLE DAY OFF - WORKED BY CALENDAR DAY RATHER THAN
065300*  SLOT, SO WE WALK THE 1-31 DAY RANGE FOR EACH DOCTOR INSTEAD
065400*  OF THE SLOT TABLE. GEN-7 (MAX CONSECUTIVE DAYS OFF) IS A
065500*  SEPARATE WALK AT 190-REPAIR-MAX-CONSEC-OFF BELOW.
065600 166-REPAIR-DAYS-OFF.
065700     IF WS-CFG-AVOID-1-ACTIVE
065800         PERFORM 168-REPAIR-ONE-DOC-DAYS THRU 168-EXIT
065900             VARYING RSTR-DX FROM 1 BY 1
066000             UNTIL RSTR-DX > RSTR-DOC-COUNT
066100     END-IF.
066200 166-EXIT.
066300     EXIT.
066400
066500 168-REPAIR-ONE-DOC-DAYS.
066600     PERFORM 185-REPAIR-ONE-DAY THRU 185-EXIT
066700         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 29.
066800 168-EXIT.
066900     EXIT.
067000
067100 185-REPAIR-ONE-DAY.
067200     IF RSTR-DT-SHIFT-CNT(RSTR-DX) < WS-CFG-MAX-SHIFTS
067300         MOVE WS-DAY-SUB TO WS-TEST-DAY
067400         PERFORM 167-TEST-DAY-WORKED THRU 167-EXIT
067500         MOVE WS-DAY-WORKED-SW TO WS-DAY-N-WORKED-SW
067600         COMPUTE WS-TEST-DAY = WS-DAY-SUB + 2
067700         PERFORM 167-TEST-DAY-WORKED THRU 167-EXIT
067800         MOVE WS-DAY-WORKED-SW TO WS-DAY-N2-WORKED-SW
067900         COMPUTE WS-TEST-DAY = WS-DAY-SUB + 1
068000         PERFORM 167-TEST-DAY-WORKED THRU 167-EXIT
068100         IF WS-DAY-N-WAS-WORKED AND WS-DAY-N2-WAS-WORKED
068200            AND NOT WS-DAY-WAS-WORKED
068300             PERFORM 169-ASSIGN-FIRST-SLOT-OF-DAY THRU
068400                     169-EXIT
068500         END-IF
068600     END-IF.
068700 185-EXIT.
068800     EXIT.
068900
069000*  SET WS-TEST-DAY BEFORE CALLING - RETURNS WS-DAY-WORKED-SW.
069100*  USES RSTR-SX AS A SCRATCH INDEX - SAFE, NOT ACTIVE HERE.
069200 167-TEST-DAY-WORKED.
069300     MOVE "N" TO WS-DAY-WORKED-SW.
069400     PERFORM 141-SCAN-SLOT-FOR-DAY THRU 141-EXIT
069500         VARYING RSTR-SX FROM 1 BY 1 UNTIL RSTR-SX > RSTR-SLOT-COUNT.
069600 167-EXIT.
069700     EXIT.
069800
069900 141-SCAN-SLOT-FOR-DAY.
070000     MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM.
070100     IF WS-WD-DD = WS-TEST-DAY
070200        AND RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
070300         MOVE "Y" TO WS-DAY-WORKED-SW.
070400 141-EXIT.
070500     EXIT.
070600
070700*  ASSIGN THE DOCTOR TO THE FIRST UNASSIGNED SLOT OF THE GIVEN
070800*  DAY, IF ANY, TO CLOSE A SINGLE-DAY-OFF GAP. THE PERFORM'S
070900*  UNTIL STOPS THE SCAN AS SOON AS ONE SLOT IS FIXED.
071000 169-ASSIGN-FIRST-SLOT-OF-DAY.
071100     MOVE "N" TO WS-DAY-OFF-FIX-SW.
071200     PERFORM 186-ASSIGN-SLOT-IF-MATCH THRU 186-EXIT
071300         VARYING RSTR-SX FROM 1 BY 1
071400         UNTIL RSTR-SX > RSTR-SLOT-COUNT OR WS-DAY-OFF-FIXED.
071500 169-EXIT.
071600     EXIT.
071700
071800 186-ASSIGN-SLOT-IF-MATCH.
071900     MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM.
072000     IF WS-WD-DD = WS-DAY-SUB + 1
072100        AND NOT RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
072200         SET RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX) TO TRUE
072300         ADD +1 TO RSTR-DT-SHIFT-CNT(RSTR-DX)
072400         ADD +1 TO RSTR-ST-ASSIGNED-CNT(RSTR-SX)
072500         MOVE "Y" TO WS-DAY-OFF-FIX-SW
072600     END-IF.
072700 186-EXIT.
072800     EXIT.
072900
073000*  GEN-7 - A DOCTOR MAY NOT GO MORE THAN MAX-CONSEC-DAYS-OFF
073100*  CALENDAR DAYS IN A ROW WITH NO SHIFT, COUNTING ONLY DAYS
073200*  THAT ACTUALLY HAVE A SHIFT SCHEDULED (A DAY WITH NOTHING ON
073300*  THE ROSTER IS NOT A "DAY OFF" FOR THIS RULE). ANALOGOUS TO
073400*  THE GEN-4 SLOT WINDOW SCAN AT 130-CONSEC-WINDOW-OK, BUT
073500*  WALKED OVER CALENDAR DAYS (TICKET RS-1240).
073600 190-REPAIR-MAX-CONSEC-OFF.
073700     PERFORM 191-REPAIR-ONE-DOC-MAXOFF THRU 191-EXIT
073800         VARYING RSTR-DX FROM 1 BY 1
073900         UNTIL RSTR-DX > RSTR-DOC-COUNT.
074000 190-EXIT.
074100     EXIT.
074200
074300 191-REPAIR-ONE-DOC-MAXOFF.
074400     MOVE ZERO TO WS-OFF-RUN.
074500     PERFORM 192-TEST-ONE-MAXOFF-DAY THRU 192-EXIT
074600         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 31.
074700 191-EXIT.
074800     EXIT.
074900
075000*  A DAY WITH NO SHIFT ON THE ROSTER NEITHER EXTENDS NOR BREAKS
075100*  THE RUN - IT IS SIMPLY NOT COUNTED. A WORKED DAY BREAKS THE
075200*  RUN. AN UNWORKED DAY THAT DOES HAVE A SHIFT EXTENDS IT, AND
075300*  ONCE THE RUN WOULD EXCEED THE LIMIT WE OFFER THE DOCTOR THE
075400*  FIRST OPEN SLOT OF THAT DAY TO BREAK IT.
075500 192-TEST-ONE-MAXOFF-DAY.
075600     MOVE "N" TO WS-DAY-HAS-SHIFT-SW.
075700     MOVE WS-DAY-SUB TO WS-TEST-DAY.
075800     PERFORM 196-SCAN-SLOT-EXISTS THRU 196-EXIT
075900         VARYING RSTR-SX FROM 1 BY 1 UNTIL RSTR-SX > RSTR-SLOT-COUNT.
076000     IF NOT WS-DAY-HAS-A-SHIFT
076100         GO TO 192-EXIT.
076200     PERFORM 167-TEST-DAY-WORKED THRU 167-EXIT.
076300     IF WS-DAY-WAS-WORKED
076400         MOVE ZERO TO WS-OFF-RUN
076500         GO TO 192-EXIT.
076600     ADD +1 TO WS-OFF-RUN.
076700     IF WS-OFF-RUN > WS-CFG-MAX-CONSEC-OFF
076800         PERFORM 193-ASSIGN-ANY-SLOT-OF-DAY THRU 193-EXIT
076900         MOVE ZERO TO WS-OFF-RUN
077000     END-IF.
077100 192-EXIT.
077200     EXIT.
077300
077400 196-SCAN-SLOT-EXISTS.
077500     MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM.
077600     IF WS-WD-DD = WS-TEST-DAY
077700         MOVE "Y" TO WS-DAY-HAS-SHIFT-SW.
077800 196-EXIT.
077900     EXIT.
078000
078100*  UNLIKE 169-ASSIGN-FIRST-SLOT-OF-DAY (WHICH CLOSES A GAP ON
078200*  THE DAY AFTER WS-DAY-SUB), THIS FIXES THE CURRENT DAY
078300*  WS-DAY-SUB ITSELF.
078400 193-ASSIGN-ANY-SLOT-OF-DAY.
078500     MOVE "N" TO WS-DAY-OFF-FIX-SW.
078600     PERFORM 194-ASSIGN-SLOT-IF-DAY-MATCH THRU 194-EXIT
078700         VARYING RSTR-SX FROM 1 BY 1
078800         UNTIL RSTR-SX > RSTR-SLOT-COUNT OR WS-DAY-OFF-FIXED.
078900 193-EXIT.
079000     EXIT.
079100
079200 194-ASSIGN-SLOT-IF-DAY-MATCH.
079300     MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM.
079400     IF WS-WD-DD = WS-DAY-SUB
079500        AND NOT RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
079600         SET RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX) TO TRUE
079700         ADD +1 TO RSTR-DT-SHIFT-CNT(RSTR-DX)
079800         ADD +1 TO RSTR-ST-ASSIGNED-CNT(RSTR-SX)
079900         MOVE "Y" TO WS-DAY-OFF-FIX-SW
080000     END-IF.
080100 194-EXIT.
080200     EXIT.
080300
080400*  GEN-8 SPECIALTY MIX - SKIPPED FOR A REQUIREMENT WHEN NO
080500*  ACTIVE DOCTOR HOLDS THAT SPECIALTY AT ALL.
080600 170-CHECK-SPECIALTY-MIX.
080700     PERFORM 175-CHECK-ONE-REQUIREMENT THRU 175-EXIT
080800         VARYING WS-RQX FROM 1 BY 1
080900         UNTIL WS-RQX > WS-RQ-COUNT.
081000 170-EXIT.
081100     EXIT.
081200
081300 175-CHECK-ONE-REQUIREMENT.
081400     IF WS-RQ-SPEC-CODE(WS-RQX) = SPACES
081500        OR WS-RQ-MIN-WITH-SPEC(WS-RQX) = ZERO
081600         GO TO 175-EXIT.
081700     MOVE "N" TO WS-SPEC-HELD-ANYWHERE-SW.
081800     PERFORM 176-SCAN-DOCTOR-FOR-SPEC THRU 176-EXIT
081900         VARYING RSTR-DX FROM 1 BY 1
082000         UNTIL RSTR-DX > RSTR-DOC-COUNT.
082100     IF NOT WS-SPEC-HELD-BY-SOME
082200         GO TO 175-EXIT.
082300     PERFORM 178-TOP-UP-ONE-SLOT THRU 178-EXIT
082400         VARYING RSTR-SX FROM 1 BY 1
082500         UNTIL RSTR-SX > RSTR-SLOT-COUNT.
082600 175-EXIT.
082700     EXIT.
082800
082900 176-SCAN-DOCTOR-FOR-SPEC.
083000     PERFORM 177-TEST-SPEC-SLOT THRU 177-EXIT
083100         VARYING RSTR-DSP-IDX FROM 1 BY 1 UNTIL RSTR-DSP-IDX > 5.
083200 176-EXIT.
083300     EXIT.
083400
083500 177-TEST-SPEC-SLOT.
083600     IF RSTR-DT-SPEC-CODE(RSTR-DX, RSTR-DSP-IDX)
083700             = WS-RQ-SPEC-CODE(WS-RQX)
083800         MOVE "Y" TO WS-SPEC-HELD-ANYWHERE-SW.
083900 177-EXIT.
084000     EXIT.
084100
084200 178-TOP-UP-ONE-SLOT.
084300     IF WS-RQ-APPL-ALL(WS-RQX)
084400         CONTINUE
084500     ELSE
084600         MOVE RSTR-ST-DATE(RSTR-SX) TO WS-WORK-DATE-NUM
084700         PERFORM 172-COMPUTE-DAY-OF-WEEK THRU 172-EXIT
084800         IF WS-RQ-APPL-DAY(WS-RQX)
084900            AND RSTR-ST-TYPE(RSTR-SX) NOT = "D"
085000             GO TO 178-EXIT
085100         END-IF
085200         IF WS-RQ-APPL-NIGHT(WS-RQX)
085300            AND RSTR-ST-TYPE(RSTR-SX) NOT = "N"
085400             GO TO 178-EXIT
085500         END-IF
085600         IF WS-RQ-APPL-WEEKDAY(WS-RQX) AND WS-DOW-IS-WEEKEND
085700             GO TO 178-EXIT
085800         END-IF
085900         IF WS-RQ-APPL-WEEKEND(WS-RQX)
086000            AND NOT WS-DOW-IS-WEEKEND
086100             GO TO 178-EXIT
086200         END-IF
086300     END-IF.
086400     PERFORM 179-COUNT-SPEC-ON-SLOT THRU 179-EXIT.
086500     PERFORM 180-ADD-SPECIALIST THRU 180-EXIT
086600         VARYING RSTR-DX FROM 1 BY 1
086700         UNTIL RSTR-DX > RSTR-DOC-COUNT
086800            OR WS-NEEDED = ZERO.
086900 178-EXIT.
087000     EXIT.
087100
087200 179-COUNT-SPEC-ON-SLOT.
087300     MOVE WS-RQ-MIN-WITH-SPEC(WS-RQX) TO WS-NEEDED.
087400     PERFORM 183-COUNT-ONE-SLOT-DOC THRU 183-EXIT
087500         VARYING RSTR-DX FROM 1 BY 1 UNTIL RSTR-DX > RSTR-DOC-COUNT.
087600 179-EXIT.
087700     EXIT.
087800
087900 183-COUNT-ONE-SLOT-DOC.
088000     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
088100         PERFORM 181-TEST-DOC-HOLDS-SPEC THRU 181-EXIT
088200         IF WS-DOC-HOLDS-SPEC AND WS-NEEDED > ZERO
088300             SUBTRACT 1 FROM WS-NEEDED
088400         END-IF
088500     END-IF.
088600 183-EXIT.
088700     EXIT.
088800
088900 180-ADD-SPECIALIST.
089000     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
089100         GO TO 180-EXIT.
089200     PERFORM 181-TEST-DOC-HOLDS-SPEC THRU 181-EXIT.
089300     IF NOT WS-DOC-HOLDS-SPEC
089400         GO TO 180-EXIT.
089500     IF RSTR-DT-SHIFT-CNT(RSTR-DX) >= WS-CFG-MAX-SHIFTS
089600         GO TO 180-EXIT.
089700     PERFORM 126-DAY-OF-LEAVE-CHECK THRU 126-EXIT.
089800     IF WS-SLOT-UNREACHABLE-SW = "L"
089900         MOVE "N" TO WS-SLOT-UNREACHABLE-SW
090000         GO TO 180-EXIT.
090100     SET RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX) TO TRUE.
090200     ADD +1 TO RSTR-DT-SHIFT-CNT(RSTR-DX).
090300     ADD +1 TO RSTR-ST-ASSIGNED-CNT(RSTR-SX).
090400     SUBTRACT 1 FROM WS-NEEDED.
090500 180-EXIT.
090600     EXIT.
090700
090800*  SET WS-RQX AND RSTR-DX BEFORE CALLING - RETURNS
090900*  WS-SPECIALTY-TEST-SW.
091000 181-TEST-DOC-HOLDS-SPEC.
091100     MOVE "N" TO WS-SPECIALTY-TEST-SW.
091200     PERFORM 184-TEST-ONE-SPEC-SLOT THRU 184-EXIT
091300         VARYING RSTR-DSP-IDX FROM 1 BY 1 UNTIL RSTR-DSP-IDX > 5.
091400 181-EXIT.
091500     EXIT.
091600
091700 184-TEST-ONE-SPEC-SLOT.
091800     IF RSTR-DT-SPEC-CODE(RSTR-DX, RSTR-DSP-IDX)
091900             = WS-RQ-SPEC-CODE(WS-RQX)
092000         MOVE "Y" TO WS-SPECIALTY-TEST-SW.
092100 184-EXIT.
092200     EXIT.
092300
092400*  JULIAN-DAY-NUMBER DAY-OF-WEEK - SET WS-WORK-DATE-NUM BEFORE
092500*  CALLING. RETURNS WS-DOW-IS-WEEKEND.
092600 172-COMPUTE-DAY-OF-WEEK.
092700     IF WS-WD-MM < 3
092800         MOVE 1 TO WS-DOW-A
092900     ELSE
093000         MOVE 0 TO WS-DOW-A
093100     END-IF.
093200     COMPUTE WS-DOW-Y = WS-WD-YYYY + 4800 - WS-DOW-A.
093300     COMPUTE WS-DOW-M = WS-WD-MM + (12 * WS-DOW-A) - 3.
093400     COMPUTE WS-DOW-JDN =
093500         WS-WD-DD + (((153 * WS-DOW-M) + 2) / 5)
093600         + (365 * WS-DOW-Y) + (WS-DOW-Y / 4)
093700         - (WS-DOW-Y / 100) + (WS-DOW-Y / 400) - 32045.
093800     DIVIDE WS-DOW-JDN BY 7 GIVING WS-DOW-A
093900             REMAINDER WS-DOW-RESULT.
094000 172-EXIT.
094100     EXIT.
094200
094300*===============================================================
094400* SCHEDULE-WRITER
094500*===============================================================
094600 300-WRITE-SCHEDULE.
094700     ACCEPT WS-END-TIME-RAW FROM TIME.
094800     IF WS-SOLVER-INFEASIBLE
094900         PERFORM 310-WRITE-INFEASIBLE-HDR THRU 310-EXIT
095000     ELSE
095100         PERFORM 320-WRITE-ASSIGNMENTS THRU 320-EXIT
095200         PERFORM 340-RUN-VALIDATOR THRU 340-EXIT
095300         PERFORM 350-WRITE-HEADER THRU 350-EXIT
095400     END-IF.
095500 300-EXIT.
095600     EXIT.
095700
095800 310-WRITE-INFEASIBLE-HDR.
095900     MOVE WS-TGT-YEAR  TO RSTR-HDR-YEAR.
096000     MOVE WS-TGT-MONTH TO RSTR-HDR-MONTH.
096100     SET RSTR-HDR-IS-DRAFT TO TRUE.
096200     MOVE "INFEASIBLE" TO RSTR-HDR-SOLVER-STATUS.
096300     PERFORM 355-COMPUTE-ELAPSED THRU 355-EXIT.
096400     MOVE ZERO TO RSTR-HDR-OBJECTIVE-VALUE.
096500     MOVE ZERO TO RSTR-HDR-ASSIGNMENT-COUNT.
096600     MOVE ZERO TO RSTR-HDR-VIOLATION-COUNT.
096700     WRITE RSTR-SCHED-HDR-REC.
096800 310-EXIT.
096900     EXIT.
097000
097100*  ONE ASSIGNMENT RECORD PER (DOCTOR, SHIFT), IN SHIFT ORDER.
097200*  THE OUTPUT FILE IS OPENED FRESH EACH RUN SO THIS NATURALLY
097300*  REPLACES ANY PRIOR ASSIGNMENTS FOR THE MONTH.
097400 320-WRITE-ASSIGNMENTS.
097500     PERFORM 325-WRITE-SLOT-ASSIGNS THRU 325-EXIT
097600         VARYING RSTR-SX FROM 1 BY 1
097700         UNTIL RSTR-SX > RSTR-SLOT-COUNT.
097800 320-EXIT.
097900     EXIT.
098000
098100 325-WRITE-SLOT-ASSIGNS.
098200     PERFORM 328-WRITE-ONE-ASSIGN THRU 328-EXIT
098300         VARYING RSTR-DX FROM 1 BY 1
098400         UNTIL RSTR-DX > RSTR-DOC-COUNT.
098500 325-EXIT.
098600     EXIT.
098700
098800 328-WRITE-ONE-ASSIGN.
098900     IF RSTR-DT-SLOT-ASSIGNED(RSTR-DX, RSTR-SX)
099000         MOVE RSTR-ST-DATE(RSTR-SX) TO RSTR-ASG-SHIFT-DATE
099100         MOVE RSTR-ST-TYPE(RSTR-SX) TO RSTR-ASG-SHIFT-TYPE
099200         MOVE RSTR-DT-ID(RSTR-DX)   TO RSTR-ASG-DOC-ID
099300         MOVE "SCHEDULED"           TO RSTR-ASG-TYPE
099400         WRITE RSTR-ASSIGN-REC
099500         ADD +1 TO WS-ASSIGNMENT-COUNT
099600         ADD +1 TO WS-OBJECTIVE-VALUE
099700     END-IF.
099800 328-EXIT.
099900     EXIT.
100000
100100 340-RUN-VALIDATOR.
100200     MOVE ZERO TO RSTR-VIO-COUNT.
100300     CALL "RSTRVCHK" USING RSTR-DOCTOR-TABLE, RSTR-SLOT-TABLE,
100400             WS-CFG-MIN-SHIFTS, WS-CFG-MAX-SHIFTS,
100500             WS-CFG-MAX-CONSEC-SHIFTS, WS-CFG-MIN-REST-HOURS,
100600             WS-CFG-DEFAULT-MIN-DOCS, RSTR-VIOLATION-TABLE.
100700     PERFORM 345-WRITE-ONE-VIOLATION THRU 345-EXIT
100800         VARYING RSTR-VX FROM 1 BY 1
100900         UNTIL RSTR-VX > RSTR-VIO-COUNT.
101000 340-EXIT.
101100     EXIT.
101200
101300 345-WRITE-ONE-VIOLATION.
101400     MOVE RSTR-VIO-TYPE(RSTR-VX)     TO RSTR-VIO-TYPE.
101500     MOVE RSTR-VIO-SEVERITY(RSTR-VX) TO RSTR-VIO-SEVERITY.
101600     MOVE RSTR-VIO-DOC-ID(RSTR-VX)   TO RSTR-VIO-DOC-ID.
101700     MOVE RSTR-VIO-DESC(RSTR-VX)     TO RSTR-VIO-DESCRIPTION.
101800     WRITE RSTR-VIOLATION-REC.
101900 345-EXIT.
102000     EXIT.
102100
102200 350-WRITE-HEADER.
102300     MOVE WS-TGT-YEAR  TO RSTR-HDR-YEAR.
102400     MOVE WS-TGT-MONTH TO RSTR-HDR-MONTH.
102500     SET RSTR-HDR-IS-DRAFT TO TRUE.
102600     IF WS-SOLVER-OPTIMAL
102700         MOVE "OPTIMAL" TO RSTR-HDR-SOLVER-STATUS
102800     ELSE
102900         MOVE "FEASIBLE" TO RSTR-HDR-SOLVER-STATUS.
103000     PERFORM 355-COMPUTE-ELAPSED THRU 355-EXIT.
103100     MOVE WS-OBJECTIVE-VALUE TO RSTR-HDR-OBJECTIVE-VALUE.
103200     MOVE WS-ASSIGNMENT-COUNT TO RSTR-HDR-ASSIGNMENT-COUNT.
103300     MOVE RSTR-VIO-COUNT TO RSTR-HDR-VIOLATION-COUNT.
103400     WRITE RSTR-SCHED-HDR-REC.
103500 350-EXIT.
103600     EXIT.
103700
103800*  ELAPSED TIME TO 2 DECIMAL PLACES FROM THE HH/MM/SS/HS SPLIT
103900*  CAPTURED AT JOB START AND JUST BEFORE THE HEADER IS WRITTEN.
104000*  MIDNIGHT ROLLOVER IS NOT EXPECTED FOR A BATCH OF THIS SIZE.
104100 355-COMPUTE-ELAPSED.
104200     COMPUTE RSTR-HDR-SOLVER-TIME ROUNDED =
104300       ((WS-END-HH * 3600) + (WS-END-MM * 60) + WS-END-SS
104400         + (WS-END-HS / 100))
104500       - ((WS-START-HH * 3600) + (WS-START-MM * 60) + WS-START-SS
104600         + (WS-START-HS / 100)).
104700     IF RSTR-HDR-SOLVER-TIME < 0
104800         MOVE ZERO TO RSTR-HDR-SOLVER-TIME.
104900 355-EXIT.
105000     EXIT.
105100
105200 900-CLEANUP.
105300     MOVE "900-CLEANUP" TO RSTR-ABEND-REASON.
105400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
105500     DISPLAY "** DOCTORS ACTIVE **".
105600     DISPLAY RSTR-DOC-COUNT.
105700     DISPLAY "** SHIFT SLOTS IN MONTH **".
105800     DISPLAY RSTR-SLOT-COUNT.
105900     DISPLAY "** ASSIGNMENTS WRITTEN **".
106000     DISPLAY WS-ASSIGNMENT-COUNT.
106100     DISPLAY "******** NORMAL END OF JOB RSTRGEN ********".
106200 900-EXIT.
106300     EXIT.
106400
106500 700-CLOSE-FILES.
106600     CLOSE DOCTORS-FILE, SHIFTS-FILE, LEAVES-FILE, CONFIG-FILE,
106700           REQUIRES-FILE, ASSIGNS-FILE, VIOLATS-FILE,
106800           SCHEDHDR-FILE, SYSOUT.
106900 700-EXIT.
107000     EXIT.
107100
107200 1000-ABEND-RTN.
107300     WRITE SYSOUT-REC FROM RSTR-ABEND-REC.
107400     DISPLAY RSTR-ABEND-REASON.
107500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
107600     DISPLAY "*** ABNORMAL END OF JOB-RSTRGEN ***" UPON CONSOLE.
107700     MOVE 16 TO RETURN-CODE.
107800     GOBACK.
