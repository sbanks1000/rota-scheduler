000100******************************************************************
000200* RSTRDTAB - PHYSICIAN ROTA - IN-MEMORY DOCTOR TABLE            *
000300* SHARED WORKING-STORAGE TABLE - NOT A FILE LAYOUT               *
000400* HOLDS THE ACTIVE DOCTOR ROSTER, SPECIALTY CODES, LEAVE FLAGS   *
000500* AND THE PER-DOCTOR SLOT ASSIGNMENT FLAGS (THE "MATRIX").       *
000600* AUTHOR.  M. OKAFOR                                             *
000700* WRITTEN. 22/09/04                                              *
000800******************************************************************
000900* CHANGES:
001000* 22/09/04 MJO  -     ORIGINAL TABLE, BUILT FOR RSTRGEN.
001100* 11/09/13 TWN  - .01 SHARED COPYBOOK SO RSTRVAL USES SAME SHAPE.
001200******************************************************************
001300 01  RSTR-DOCTOR-TABLE.
001400     05  RSTR-DOC-COUNT               PIC 9(03) COMP.
001500     05  RSTR-DOC-ENTRY OCCURS 200 TIMES INDEXED BY RSTR-DX.
001600         10  RSTR-DT-ID               PIC X(08).
001700         10  RSTR-DT-NAME              PIC X(30).
001800         10  RSTR-DT-SPEC-CODE OCCURS 5 TIMES
001900                              INDEXED BY RSTR-DSP-IDX
002000                                       PIC X(04).
002100         10  RSTR-DT-SHIFT-CNT        PIC 9(03) COMP-3.
002200         10  RSTR-DT-LEAVE-FLAG OCCURS 31 TIMES
002300                              INDEXED BY RSTR-DLV-IDX
002400                                       PIC X(01).
002500         10  RSTR-DT-ASSIGN-FLAG OCCURS 62 TIMES
002600                              INDEXED BY RSTR-DSL-IDX
002700                                       PIC X(01).
002800             88  RSTR-DT-SLOT-ASSIGNED VALUE "Y".
002900     05  FILLER                       PIC X(01).
