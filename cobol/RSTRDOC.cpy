000100******************************************************************
000200* RSTRDOC - PHYSICIAN ROTA - DOCTOR RECORD LAYOUT               *
000300* FILE DOCTORS - LINE SEQUENTIAL - ONE DOCTOR PER RECORD         *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 03/11/97                                              *
000600******************************************************************
000700* CHANGES:
000800* 03/11/97 MJO  -     ORIGINAL LAYOUT FOR DOCTOR MASTER EXTRACT.
000900* 14/06/99 MJO  - .01 Y2K - NO DATE FIELDS ON THIS RECORD, N/C.
001000* 22/09/04 RPT  - .02 WIDENED SPECIALTY TABLE FROM 3 TO 5 SLOTS.
001100******************************************************************
001200 01  RSTR-DOCTOR-REC.
001300     05  RSTR-DOC-ID                 PIC X(08).
001400     05  RSTR-DOC-NAME                PIC X(30).
001500     05  RSTR-DOC-ACTIVE-SW           PIC X(01).
001600         88  RSTR-DOC-IS-ACTIVE       VALUE "Y".
001700         88  RSTR-DOC-IS-INACTIVE     VALUE "N".
001800     05  RSTR-DOC-SPECIALTY-TBL OCCURS 5 TIMES
001900                                 INDEXED BY RSTR-DOC-SP-IDX.
002000         10  RSTR-DOC-SPEC-CODE       PIC X(04).
002100     05  FILLER                       PIC X(01).
