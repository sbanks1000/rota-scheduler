000100******************************************************************
000200* RSTRRQ  - PHYSICIAN ROTA - SPECIALTY REQUIREMENT LAYOUT       *
000300* FILE REQUIRES - LINE SEQUENTIAL - ZERO OR MORE PER CONFIG      *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 07/03/06                                              *
000600******************************************************************
000700* CHANGES:
000800* 07/03/06 MJO  -     ORIGINAL LAYOUT.
000900******************************************************************
001000 01  RSTR-REQUIRE-REC.
001100     05  RSTR-RQ-APPLIES-TO           PIC X(07).
001200         88  RSTR-RQ-APPL-ALL         VALUE "ALL".
001300         88  RSTR-RQ-APPL-DAY         VALUE "DAY".
001400         88  RSTR-RQ-APPL-NIGHT       VALUE "NIGHT".
001500         88  RSTR-RQ-APPL-WEEKDAY     VALUE "WEEKDAY".
001600         88  RSTR-RQ-APPL-WEEKEND     VALUE "WEEKEND".
001700     05  RSTR-RQ-SPECIALTY-CODE       PIC X(04).
001800     05  RSTR-RQ-MIN-WITH-SPECIALTY   PIC 9(02).
001900     05  RSTR-RQ-PRIORITY             PIC 9(03).
002000     05  FILLER                       PIC X(01).
