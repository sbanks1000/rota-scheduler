000100******************************************************************
000200* RSTRVIO - PHYSICIAN ROTA - VIOLATION RECORD LAYOUT            *
000300* FILE VIOLATS - LINE SEQUENTIAL - ONE DETECTED BREACH PER REC   *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 04/02/98                                              *
000600******************************************************************
000700* CHANGES:
000800* 04/02/98 MJO  -     ORIGINAL LAYOUT.
000900* 11/05/01 RPT  - .01 ADDED SEVERITY - SOME BREACHES ARE WARNINGS.
001000******************************************************************
001100 01  RSTR-VIOLATION-REC.
001200     05  RSTR-VIO-TYPE                PIC X(30).
001300     05  RSTR-VIO-SEVERITY            PIC X(07).
001400         88  RSTR-VIO-IS-ERROR        VALUE "ERROR".
001500         88  RSTR-VIO-IS-WARNING      VALUE "WARNING".
001600     05  RSTR-VIO-DOC-ID               PIC X(08).
001700     05  RSTR-VIO-DESCRIPTION          PIC X(80).
001800     05  FILLER                        PIC X(01).
