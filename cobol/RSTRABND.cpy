000100******************************************************************
000200* RSTRABND - PHYSICIAN ROTA - GENERIC ABEND-REASON WORK AREA    *
000300* SHOP-WIDE COPYBOOK, COMMON TO ALL ROTA BATCH PROGRAMS          *
000400* AUTHOR.  JON SAYLES                                            *
000500* WRITTEN. 01/01/08                                              *
000600******************************************************************
000700* CHANGES:
000800* 01/01/08 JS   -     ORIGINAL SHOP-WIDE ABEND RECORD.
000900* 12/11/08 MJO  - .01 ADAPTED FOR THE ROTA SUITE - NO $ FIELDS.
001000******************************************************************
001100 01  RSTR-ABEND-REC.
001200     05  FILLER                       PIC X(01) VALUE SPACE.
001300     05  RSTR-ABEND-REASON            PIC X(60).
001400     05  FILLER                       PIC X(01) VALUE SPACE.
001500     05  RSTR-ABEND-ACTUAL-VAL        PIC S9(09).
001600     05  FILLER                       PIC X(01) VALUE SPACE.
001700     05  RSTR-ABEND-EXPECTED-VAL      PIC S9(09).
001800     05  FILLER                       PIC X(01) VALUE SPACE.
