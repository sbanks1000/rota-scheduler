000100******************************************************************
000200* RSTRVTAB - PHYSICIAN ROTA - IN-MEMORY VIOLATION TABLE          *
000300* SHARED WORKING-STORAGE TABLE - NOT A FILE LAYOUT                *
000400* HOLDS THE VIOLATIONS DETECTED BY RSTRVCHK FOR ONE RUN, BEFORE   *
000500* THE CALLER WRITES THEM OUT TO VIOLATS.  SAME SHAPE IS USED ON   *
000600* THE LINKAGE SIDE OF RSTRVCHK SO THE CALL PASSES IT BY REFERENCE *
000700* WITHOUT CONVERSION.                                             *
000800* AUTHOR.  TERESA WONG                                            *
000900* WRITTEN. 04/05/18                                               *
001000******************************************************************
001100* CHANGES:
001200* 04/05/18 TWN  -     ORIGINAL TABLE, SPLIT OUT OF RSTRGEN WHEN
001300*                     THE VALIDATOR WAS MOVED TO ITS OWN CALLED
001400*                     MODULE RSTRVCHK (TICKET RS-0511).
001500******************************************************************
001600 01  RSTR-VIOLATION-TABLE.
001700     05  RSTR-VIO-COUNT               PIC 9(04) COMP.
001800     05  RSTR-VIO-ENTRY OCCURS 500 TIMES INDEXED BY RSTR-VX.
001900         10  RSTR-VIO-TYPE            PIC X(30).
002000         10  RSTR-VIO-SEVERITY        PIC X(07).
002100         10  RSTR-VIO-DOC-ID          PIC X(08).
002200         10  RSTR-VIO-DESC            PIC X(80).
002300     05  FILLER                       PIC X(01).
