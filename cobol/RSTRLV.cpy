000100******************************************************************
000200* RSTRLV  - PHYSICIAN ROTA - LEAVE REQUEST RECORD LAYOUT        *
000300* FILE LEAVES - LINE SEQUENTIAL - ONE LEAVE REQUEST PER RECORD   *
000400* AUTHOR.  M. OKAFOR                                             *
000500* WRITTEN. 04/02/98                                              *
000600******************************************************************
000700* CHANGES:
000800* 04/02/98 MJO  -     ORIGINAL LAYOUT.
000900* 11/05/01 RPT  - .01 ADDED LEAVE-TYPE FOR PRACTICE-DEVT LEAVE.
001000******************************************************************
001100 01  RSTR-LEAVE-REC.
001200     05  RSTR-LV-DOC-ID               PIC X(08).
001300     05  RSTR-LV-START-DATE           PIC 9(08).
001400     05  RSTR-LV-END-DATE             PIC 9(08).
001500     05  RSTR-LV-TYPE                 PIC X(20).
001600     05  RSTR-LV-STATUS               PIC X(10).
001700         88  RSTR-LV-IS-APPROVED      VALUE "APPROVED".
001800     05  FILLER                       PIC X(01).
