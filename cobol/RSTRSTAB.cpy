000100******************************************************************
000200* RSTRSTAB - PHYSICIAN ROTA - IN-MEMORY SHIFT SLOT TABLE        *
000300* SHARED WORKING-STORAGE TABLE - NOT A FILE LAYOUT               *
000400* HOLDS THE MONTH'S SHIFT SLOTS IN DATE/TYPE ORDER (D BEFORE N)  *
000500* WHICH DEFINES THE SLOT SEQUENCE USED BY THE CONSECUTIVE AND    *
000600* REST-PERIOD RULES.                                             *
000700* AUTHOR.  M. OKAFOR                                             *
000800* WRITTEN. 22/09/04                                              *
000900******************************************************************
001000* CHANGES:
001100* 22/09/04 MJO  -     ORIGINAL TABLE, BUILT FOR RSTRGEN.
001200* 11/09/13 TWN  - .01 SHARED COPYBOOK SO RSTRVAL USES SAME SHAPE.
001300******************************************************************
001400 01  RSTR-SLOT-TABLE.
001500     05  RSTR-SLOT-COUNT              PIC 9(03) COMP.
001600     05  RSTR-SLOT-ENTRY OCCURS 62 TIMES INDEXED BY RSTR-SX.
001700         10  RSTR-ST-DATE             PIC 9(08).
001800         10  RSTR-ST-TYPE             PIC X(01).
001900         10  RSTR-ST-MIN-DOCS         PIC 9(02).
002000         10  RSTR-ST-ASSIGNED-CNT     PIC 9(02) COMP-3.
002100     05  FILLER                       PIC X(01).
